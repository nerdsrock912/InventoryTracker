*****************************************************************
* INVENTITEM.CPY
*
*    Disk layout of one ITEM-RECORD line as read from INVIN and
*    written to INVOUT by INVENTORY-MAINT (INVMAINT.CBL) and as
*    passed to INVENTORY-LISTING (INVENLST.CBL) for the opcode 8
*    display.  One line per item carried by an inventory.
*
*    NOTE: this layout is held at exactly 48 bytes (40 + 8) as
*    the shop standard for the item-tracking conversion project
*    fixes it.  No trailing FILLER is carried on this particular
*    record -- the 48-byte width is the wire format agreed with
*    the file-transfer step and must not drift.  (Compare the
*    in-memory table entry in INVMAINT.CBL working-storage, which
*    does carry its own status byte and filler -- that copy never
*    goes to disk.)
*****************************************************************
*    CHANGE LOG
*    ---------------------------------------------------------
*    1988-04-11  R.HUANG     ORIGINAL LAYOUT - REQ IT-0041
*    1988-04-19  R.HUANG     WIDENED ITM-QUANTITY 9(5) TO 9(8)
*                            PER REVISED REQ IT-0041A
*    1991-09-03  T.OKAFOR    COMMENT CLEANUP, NO FIELD CHANGE
*    1999-01-14  M.DELACRUZ  Y2K REVIEW - NO DATE FIELDS ON
*                            THIS LAYOUT, NO CHANGE REQUIRED
*    2001-03-09  M.DELACRUZ  Y2K RETROSPECTIVE - LAYOUT CARRIES
*                            NO DATE FIELDS, CONFIRMED AGAIN
*                            CLOSING OUT AUDIT REQ IT-0151
*    2006-10-02  P.ANSELMO   ADDED THE HISTORICAL-VIEW REDEFINES
*                            BELOW SO THE OLD CARD-FILE CLASS /
*                            NUMBER SPLIT ISN'T LOST IF SOME
*                            FUTURE PROGRAM NEEDS IT - NO CHANGE
*                            TO THE 48-BYTE WIRE FORMAT, REQ
*                            IT-0171
*****************************************************************
    05  ITM-INFO                    PIC X(40).
*****************************************************************
*    ITM-INFO-HIST-VIEW REDEFINES ITM-INFO ABOVE.  BEFORE THE
*    ITEM-TRACKING CONVERSION PROJECT, THE PREDECESSOR CARD-FILE
*    SYSTEM CARRIED THIS SAME 40 BYTES AS A STRUCTURED ITEM-
*    CLASS / ITEM-NUMBER / DESCRIPTION TRIPLET.  NOTHING IN THIS
*    SYSTEM READS THE BREAKDOWN BELOW TODAY - ITM-INFO IS MOVED
*    AND COMPARED AS ONE FLAT 40-BYTE FIELD THROUGHOUT
*    INVENTORY-MAINT - BUT THE OLD FIELD BOUNDARIES ARE KEPT SO
*    THEY ARE NOT LOST A SECOND TIME.
*****************************************************************
    05  ITM-INFO-HIST-VIEW REDEFINES ITM-INFO.
        10  ITM-HIST-CLASS-CODE     PIC X(04).
        10  ITM-HIST-ITEM-NUMBER    PIC X(06).
        10  ITM-HIST-DESCRIPTION    PIC X(30).
    05  ITM-QUANTITY                PIC 9(08).
