*****************************************************************
* INVENTTXN.CPY
*
*    Disk layout of one TRANSACTION-RECORD line on TRANIN.  Two
*    kinds of line share this layout:
*
*    - TXN-OPCODE 00 is a control entry that drives the outer
*      inventory loop (the old operator start menu).  TXN-QTY
*      carries the start choice (1 LOAD, 2 CREATE, 3 QUIT) and
*      TXN-ITEM-INFO carries the new inventory's name for a
*      CREATE choice only.
*    - TXN-OPCODE 01-10 is an ordinary maintenance transaction
*      dispatched by INVENTORY-MAINT against the in-memory item
*      table (the old operator maintenance menu).
*
*    NOTE: held at exactly 50 bytes (2 + 40 + 8) to match the
*    TRANIN wire format - no trailing FILLER is carried on this
*    layout since the 50 bytes are fully used already.  (Compare
*    INVENTITEM.CPY, which carries the same kind of exception for
*    the same reason.)
*****************************************************************
*    CHANGE LOG
*    ---------------------------------------------------------
*    1988-04-11  R.HUANG     ORIGINAL LAYOUT - REQ IT-0041
*    1988-06-27  R.HUANG     ADDED OPCODE 00 CONTROL ENTRY SO
*                            THE BATCH JOB CAN DRIVE THE START
*                            MENU - REQ IT-0052
*    1990-11-05  T.OKAFOR    ADDED OPCODES 5 AND 6 (RESET ITEM,
*                            RESET ALL) - REQ IT-0077
*    1999-01-14  M.DELACRUZ  Y2K REVIEW - NO DATE FIELDS ON
*                            THIS LAYOUT, NO CHANGE REQUIRED
*    2003-08-19  P.ANSELMO   NO FIELD CHANGE - DOCUMENTED THAT
*                            TXN-OPCODE 00 MUST BE THE FIRST
*                            RECORD OF EACH INVENTORY SEGMENT,
*                            PER THE TRANIN OUT-OF-SYNC FIX IN
*                            INVENTORY-MAINT, REQ IT-0162
*    2006-10-02  P.ANSELMO   ADDED THE HISTORICAL-VIEW REDEFINES
*                            ON TXN-ITEM-INFO, SAME AS THE
*                            COMPANION FIX IN INVENTITEM.CPY - NO
*                            CHANGE TO THE 50-BYTE WIRE FORMAT,
*                            REQ IT-0171
*****************************************************************
    05  TXN-OPCODE                  PIC 9(02).
        88  TXN-BEGIN-INVENTORY         VALUE 00.
        88  TXN-ADD-NEW-ITEM             VALUE 01.
        88  TXN-ADD-QUANTITY             VALUE 02.
        88  TXN-REMOVE-QUANTITY          VALUE 03.
        88  TXN-REMOVE-ITEM               VALUE 04.
        88  TXN-RESET-ITEM                VALUE 05.
        88  TXN-RESET-ALL                 VALUE 06.
        88  TXN-CLEAR-INVENTORY          VALUE 07.
        88  TXN-DISPLAY-ALL                VALUE 08.
        88  TXN-SEARCH-ITEM               VALUE 09.
        88  TXN-EXIT-AND-SAVE             VALUE 10.
    05  TXN-ITEM-INFO               PIC X(40).
*****************************************************************
*    TXN-ITEM-INFO-HIST-VIEW REDEFINES TXN-ITEM-INFO ABOVE - THE
*    SAME OLD CARD-FILE CLASS / NUMBER / DESCRIPTION SPLIT
*    CARRIED ON THE ITEM-RECORD ITSELF (SEE INVENTITEM.CPY).
*    CARRIED HERE TOO SINCE A TRANSACTION'S TXN-ITEM-INFO CAN
*    HOLD THE SAME KIND OF VALUE ON OPCODES 1 AND 4.  NOT READ
*    BY ANY PARAGRAPH TODAY.
*****************************************************************
    05  TXN-ITEM-INFO-HIST-VIEW REDEFINES TXN-ITEM-INFO.
        10  TXN-HIST-CLASS-CODE     PIC X(04).
        10  TXN-HIST-ITEM-NUMBER    PIC X(06).
        10  TXN-HIST-DESCRIPTION    PIC X(30).
    05  TXN-QUANTITY                PIC 9(08).
        88  TXN-START-LOAD               VALUE 1.
        88  TXN-START-CREATE             VALUE 2.
        88  TXN-START-QUIT               VALUE 3.
