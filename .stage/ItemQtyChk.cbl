 IDENTIFICATION DIVISION.
 PROGRAM-ID. ITEM-QTY-CHECK.
 AUTHOR. R HUANG.
 INSTALLATION. DATA PROCESSING - INVENTORY CTL.
 DATE-WRITTEN. 04/11/1988.
 DATE-COMPILED.
 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
*    ITEM-QTY-CHECK
*
*    SUBPROGRAM CALLED BY INVENTORY-MAINT TO VALIDATE AND
*    COMPUTE A SINGLE ITEM'S NEW QUANTITY BEFORE IT IS STORED
*    BACK IN THE ITEM TABLE.  THREE OPERATIONS ARE SUPPORTED -
*    ADD NEW ITEM'S STARTING QUANTITY, ADD TO AN EXISTING
*    QUANTITY, AND REMOVE FROM AN EXISTING QUANTITY.  THE
*    CALLER NEVER UPDATES THE TABLE DIRECTLY - THIS IS THE ONE
*    PLACE THE NO-NEGATIVE AND NO-OVERDRAW RULES ARE ENFORCED.
*****************************************************************
*    CHANGE LOG
*    -----------------------------------------------------------
*    1988-04-11  R.HUANG     ORIGINAL PROGRAM - REQ IT-0041
*    1990-11-05  T.OKAFOR    CONFIRMED RESET-ITEM AND RESET-ALL
*                            NEED NO CALL HERE - ZEROING CANNOT
*                            VIOLATE EITHER RULE - REQ IT-0077
*    1999-01-14  M.DELACRUZ  Y2K REVIEW - NO DATE FIELDS IN THIS
*                            PROGRAM, NO CHANGE REQUIRED
*    2003-08-19  P.ANSELMO   NO CHANGE TO THIS PROGRAM FOR THE
*                            TRANIN OUT-OF-SYNC FIX - CONFIRMED
*                            ALL THREE CHECK PARAGRAPHS ARE STILL
*                            REACHED ONLY THROUGH VALID OPERATION
*                            CODES, REQ IT-0162
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*****************************************************************
*    REDEFINES 1 OF 3 - LETS THE OVERDRAW TEST IN 200-CHECK-
*    REMOVE-QUANTITY COMPARE ON A SIGNED WORK FIELD INSTEAD OF
*    THE UNSIGNED LINKAGE OPERAND.
*****************************************************************
 01  WS-REMOVE-RESULT-AREA.
     05  WS-REMOVE-RESULT-RAW   PIC S9(08) COMP VALUE ZERO.
 01  WS-REMOVE-RESULT-VIEW REDEFINES WS-REMOVE-RESULT-AREA.
     05  WS-REMOVE-RESULT-SIGN  PIC S9(08).
*****************************************************************
*    REDEFINES 2 OF 3 - EDITED VIEW OF THE CURRENT QUANTITY,
*    USED ONLY WHEN A REJECTION MESSAGE NAMES THE OLD VALUE.
*****************************************************************
 01  WS-CURRENT-QTY-AREA.
     05  WS-CURRENT-QTY-RAW     PIC 9(08).
 01  WS-CURRENT-QTY-EDIT REDEFINES WS-CURRENT-QTY-AREA.
     05  WS-CURRENT-QTY-ED      PIC ZZZZZZZ9.
*****************************************************************
*    REDEFINES 3 OF 3 - EDITED VIEW OF THE TRANSACTION AMOUNT,
*    USED THE SAME WAY.
*****************************************************************
 01  WS-TRANS-QTY-AREA.
     05  WS-TRANS-QTY-RAW       PIC 9(08).
 01  WS-TRANS-QTY-EDIT REDEFINES WS-TRANS-QTY-AREA.
     05  WS-TRANS-QTY-ED        PIC ZZZZZZZ9.
 77  WS-CALL-COUNT              PIC S9(04) COMP VALUE ZERO.
 LINKAGE SECTION.
 01  LK-ITEM-QTY-CHECK-AREA.
     05  LK-OPERATION-CODE      PIC X(01).
         88  LK-OP-ADD-NEW                VALUE "1".
         88  LK-OP-ADD-QTY                 VALUE "2".
         88  LK-OP-REMOVE-QTY              VALUE "3".
     05  LK-CURRENT-QUANTITY    PIC 9(08).
     05  LK-TRANS-QUANTITY      PIC 9(08).
     05  LK-NEW-QUANTITY        PIC 9(08).
     05  LK-REJECT-SWITCH       PIC X(01).
         88  LK-UPDATE-REJECTED            VALUE "Y".
         88  LK-UPDATE-ACCEPTED            VALUE "N".
 PROCEDURE DIVISION USING LK-ITEM-QTY-CHECK-AREA.
*****************************************************************
*    100-ITEM-QTY-CHECK - ONE CALL, ONE OPERATION.
*****************************************************************
 100-ITEM-QTY-CHECK.
     ADD 1 TO WS-CALL-COUNT.
     MOVE "N" TO LK-REJECT-SWITCH.
     MOVE ZERO TO LK-NEW-QUANTITY.
     MOVE LK-CURRENT-QUANTITY TO WS-CURRENT-QTY-RAW.
     MOVE LK-TRANS-QUANTITY TO WS-TRANS-QTY-RAW.
     EVALUATE TRUE
         WHEN LK-OP-ADD-NEW
             PERFORM 200-CHECK-INITIAL-QUANTITY
         WHEN LK-OP-ADD-QTY
             PERFORM 200-CHECK-ADD-QUANTITY
         WHEN LK-OP-REMOVE-QTY
             PERFORM 200-CHECK-REMOVE-QUANTITY
                 THRU 200-CHECK-REMOVE-QUANTITY-EXIT
         WHEN OTHER
             SET LK-UPDATE-REJECTED TO TRUE
     END-EVALUATE.
     EXIT PROGRAM.
*****************************************************************
*    200-CHECK-INITIAL-QUANTITY - RULE: INITIAL QUANTITY MAY
*    NOT BE NEGATIVE ON AN ADD-NEW-ITEM TRANSACTION.  LIKE THE
*    REFERENCE SYSTEM'S OWN GUARD FOR THIS RULE, THIS TEST
*    CANNOT ACTUALLY FIRE - LK-TRANS-QUANTITY IS AN UNSIGNED
*    FIELD, SO IT NEVER ARRIVES HOLDING A NEGATIVE VALUE.  KEPT
*    HERE SO THE INTENDED RULE IS STILL ON RECORD.
*****************************************************************
 200-CHECK-INITIAL-QUANTITY.
     IF LK-TRANS-QUANTITY IS NEGATIVE
         SET LK-UPDATE-REJECTED TO TRUE
     ELSE
         MOVE LK-TRANS-QUANTITY TO LK-NEW-QUANTITY
     END-IF.
*****************************************************************
*    200-CHECK-ADD-QUANTITY - RULE: NO NEGATIVE MUTATION
*    AMOUNTS.  SAME UNREACHABLE-GUARD NOTE AS ABOVE APPLIES.
*****************************************************************
 200-CHECK-ADD-QUANTITY.
     IF LK-TRANS-QUANTITY IS NEGATIVE
         SET LK-UPDATE-REJECTED TO TRUE
     ELSE
         COMPUTE LK-NEW-QUANTITY =
             LK-CURRENT-QUANTITY + LK-TRANS-QUANTITY
     END-IF.
*****************************************************************
*    200-CHECK-REMOVE-QUANTITY - RULE: NO OVERDRAW.  THIS IS
*    THE ONE REJECTION PATH THAT FIRES IN NORMAL RUNNING - AN
*    OPERATOR TRYING TO TAKE MORE THAN IS ON HAND.  2003-08-19
*    P.ANSELMO - THE NEGATIVE-AMOUNT GUARD NOW FALLS STRAIGHT
*    THROUGH TO THE PARAGRAPH EXIT INSTEAD OF NESTING THE
*    OVERDRAW TEST INSIDE AN ELSE - REQ IT-0162.
*****************************************************************
 200-CHECK-REMOVE-QUANTITY.
     IF LK-TRANS-QUANTITY IS NEGATIVE
         SET LK-UPDATE-REJECTED TO TRUE
         GO TO 200-CHECK-REMOVE-QUANTITY-EXIT
     END-IF.
     COMPUTE WS-REMOVE-RESULT-RAW =
         LK-CURRENT-QUANTITY - LK-TRANS-QUANTITY.
     IF WS-REMOVE-RESULT-SIGN IS NEGATIVE
         SET LK-UPDATE-REJECTED TO TRUE
     ELSE
         MOVE WS-REMOVE-RESULT-RAW TO LK-NEW-QUANTITY
     END-IF.
 200-CHECK-REMOVE-QUANTITY-EXIT.
     EXIT.
