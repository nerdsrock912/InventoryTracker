*****************************************************************
* INVENTHDR.CPY
*
*    Working-storage layout of one INVENTORY-HEADER segment.
*    One of these precedes every item segment on INVIN and
*    INVOUT -- it is what tells INVENTORY-MAINT how many
*    ITEM-RECORD lines make up the inventory that follows (a
*    flat line-sequential file carries no other way to mark the
*    end of a variable-length item list).  ONLY IH-INV-NAME AND
*    IH-ITEM-COUNT EVER CROSS THE WIRE -- INVENTORY-MAINT MOVES
*    THOSE TWO BY REFERENCE MODIFICATION AGAINST THE SHARED
*    48-BYTE ITEM-RECORD BUFFER (SEE 300-LOAD-INVENTORY AND
*    300-SAVE-INVENTORY).  EVERYTHING FROM IH-HEADER-VERSION ON
*    IS CARRIED IN THIS WORKING-STORAGE COPY ONLY, THE SAME WAY
*    THE SHOP'S OLDER MASTER-HEADER CARD LAYOUTS CARRIED FIELDS
*    NO CURRENT PROGRAM TOUCHED -- KEPT HERE IN CASE A FUTURE
*    PROGRAM NEEDS THEM.
*****************************************************************
*    CHANGE LOG
*    ---------------------------------------------------------
*    1988-04-11  R.HUANG     ORIGINAL LAYOUT - REQ IT-0041
*    1988-05-02  R.HUANG     ADDED IH-ITEM-COUNT, SEGMENTS WERE
*                            RUNNING TOGETHER ON RELOAD - IT-0046
*    1994-02-08  T.OKAFOR    PADDED TO 48 BYTES TO MATCH THE
*                            ITEM-RECORD LINE WIDTH, REQ IT-0103
*    1999-01-14  M.DELACRUZ  Y2K REVIEW - NO DATE FIELDS ON
*                            THIS LAYOUT, NO CHANGE REQUIRED
*    2001-03-09  M.DELACRUZ  Y2K RETROSPECTIVE - LAYOUT CARRIES
*                            NO DATE FIELDS, CONFIRMED AGAIN
*                            CLOSING OUT AUDIT REQ IT-0151
*    2006-10-02  P.ANSELMO   CARRIED THE OLD MASTER-HEADER CARD
*                            FIELDS BELOW IH-ITEM-COUNT FORWARD
*                            INTO THIS COPYBOOK INSTEAD OF THE
*                            STRAY NOTES FILE THEY USED TO LIVE
*                            IN - NONE OF THEM CROSS THE WIRE,
*                            REQ IT-0171
*****************************************************************
    05  IH-INV-NAME                 PIC X(40).
    05  IH-ITEM-COUNT               PIC 9(05).
    05  FILLER                      PIC X(03).
*****************************************************************
*    THE FIELDS BELOW NEVER TRAVEL TO INVIN/INVOUT.  CARRIED
*    FORWARD FROM THE SHOP'S OLDER MASTER-HEADER CARD LAYOUT FOR
*    THE ITEM-TRACKING CONVERSION PROJECT - REQ IT-0171.
*****************************************************************
    05  IH-HEADER-VERSION           PIC X(02) VALUE "02".
        88  IH-VERSION-ORIGINAL             VALUE "01".
        88  IH-VERSION-CURRENT              VALUE "02".
    05  IH-LAST-MAINT-DATE          PIC 9(06) VALUE ZERO.
    05  IH-LAST-MAINT-RUN-ID        PIC X(04) VALUE SPACES.
    05  IH-LAST-MAINT-INITIALS      PIC X(04) VALUE SPACES.
    05  IH-RESERVED-WAREHOUSE-CD    PIC X(04) VALUE SPACES.
    05  IH-RESERVED-DIVISION-CD     PIC X(02) VALUE SPACES.
    05  IH-RESERVED-REGION-CD       PIC X(02) VALUE SPACES.
    05  IH-RESERVED-AUDIT-SW        PIC X(01) VALUE "N".
        88  IH-AUDIT-FLAGGED                 VALUE "Y".
        88  IH-AUDIT-NOT-FLAGGED              VALUE "N".
    05  IH-RESERVED-FOR-FUTURE-USE-1 PIC X(10) VALUE SPACES.
    05  IH-RESERVED-FOR-FUTURE-USE-2 PIC X(10) VALUE SPACES.
    05  FILLER                      PIC X(08) VALUE SPACES.
