 IDENTIFICATION DIVISION.
 PROGRAM-ID. INVENTORY-LISTING.
 AUTHOR. R HUANG.
 INSTALLATION. DATA PROCESSING - INVENTORY CTL.
 DATE-WRITTEN. 04/11/1988.
 DATE-COMPILED.
 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
*    INVENTORY-LISTING
*
*    SUBPROGRAM CALLED BY INVENTORY-MAINT (OPCODE 8, DISPLAY
*    ALL ITEMS) TO PRINT THE CURRENT INVENTORY TO THE OPERATOR'S
*    SYSOUT.  THE CALLER PASSES THE INVENTORY NAME AND A COPY
*    OF THE OCCUPIED-ROW COUNT AND ITEM TABLE - THIS PROGRAM
*    NEVER TOUCHES INVENTORY-MAINT'S OWN TABLE.
*****************************************************************
*    CHANGE LOG
*    -----------------------------------------------------------
*    1988-04-11  R.HUANG     ORIGINAL PROGRAM - REQ IT-0041
*    1989-07-14  R.HUANG     CENTERED THE BANNER LINE ON THE
*                            INVENTORY NAME INSTEAD OF LEFT-
*                            JUSTIFYING IT - REQ IT-0063
*    1999-01-14  M.DELACRUZ  Y2K REVIEW - NO DATE FIELDS IN THIS
*                            PROGRAM, NO CHANGE REQUIRED
*    2004-05-11  P.ANSELMO   QUANTITY COLUMN WAS PRINTING FLUSH
*                            LEFT AGAINST THE HEADER INSTEAD OF
*                            LINED UP UNDER ITSELF - RIGHT-
*                            JUSTIFIED THE HEADER AND EVERY
*                            DETAIL LINE'S QUANTITY WITHIN ITS
*                            40-COLUMN FIELD - REQ IT-0168
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*****************************************************************
*    WS-BANNER-AREA - THE 80-COLUMN "=" BANNER LINE, BUILT BY
*    OVERLAYING THE TRIMMED INVENTORY NAME ONTO A LINE OF "="
*    AT THE COMPUTED CENTER OFFSET.
*****************************************************************
 01  WS-BANNER-AREA.
     05  WS-BANNER-LINE         PIC X(80).
     05  FILLER                 PIC X(01) VALUE SPACE.
*****************************************************************
*    REDEFINES 1 OF 3 - LETS 410-TEST-NAME-LEN-POS ADDRESS THE
*    INVENTORY NAME ONE CHARACTER AT A TIME WHILE SCANNING BACK
*    FOR THE LAST NON-BLANK POSITION.
*****************************************************************
 01  WS-SCAN-NAME-AREA.
     05  WS-SCAN-NAME           PIC X(40).
 01  WS-SCAN-NAME-TABLE REDEFINES WS-SCAN-NAME-AREA.
     05  WS-SCAN-NAME-CHAR      PIC X(01) OCCURS 40 TIMES.
 01  WS-HEADER-LINE-AREA.
     05  WS-HEADER-LINE         PIC X(80).
     05  FILLER                 PIC X(01) VALUE SPACE.
 01  WS-SEPARATOR-LINE-AREA.
     05  WS-SEPARATOR-LINE      PIC X(80).
     05  FILLER                 PIC X(01) VALUE SPACE.
*****************************************************************
*    REDEFINES 2 OF 3 - EDITED VIEW OF THE OCCUPIED-ROW COUNT,
*    NOT USED FOR DISPLAY TODAY BUT CARRIED FORWARD FROM THE
*    ORIGINAL REPORT-COUNT LAYOUT FOR THE NEXT TOTALS LINE A
*    FUTURE REQUEST MAY ASK FOR.
*****************************************************************
 01  WS-ROW-COUNT-AREA.
     05  WS-ROW-COUNT-RAW       PIC 9(04).
 01  WS-ROW-COUNT-EDIT REDEFINES WS-ROW-COUNT-AREA.
     05  WS-ROW-COUNT-ED        PIC ZZZ9.
*****************************************************************
*    REDEFINES 3 OF 3 - EDITED VIEW OF ONE DETAIL LINE'S
*    QUANTITY COLUMN.
*****************************************************************
 01  WS-DETAIL-QTY-AREA.
     05  WS-DETAIL-QTY-RAW      PIC 9(08).
 01  WS-DETAIL-QTY-EDIT REDEFINES WS-DETAIL-QTY-AREA.
     05  WS-DETAIL-QTY-ED       PIC ZZZZZZZ9.
 01  WS-DETAIL-LINE-AREA.
     05  WS-DETAIL-LINE         PIC X(80).
     05  FILLER                 PIC X(01) VALUE SPACE.
 01  WS-DETAIL-LINE-COLUMNS REDEFINES WS-DETAIL-LINE-AREA.
     05  WS-DETAIL-ITEM-COL     PIC X(40).
     05  WS-DETAIL-QTY-COL      PIC X(40).
     05  FILLER                 PIC X(01).
 01  WS-WORK-COUNTERS.
     05  WS-NAME-LEN-SUB        PIC S9(04) COMP VALUE ZERO.
     05  WS-NAME-LEN            PIC S9(04) COMP VALUE ZERO.
     05  WS-TOTAL-PAD           PIC S9(04) COMP VALUE ZERO.
     05  WS-LEFT-PAD            PIC S9(04) COMP VALUE ZERO.
     05  WS-RIGHT-PAD           PIC S9(04) COMP VALUE ZERO.
*****************************************************************
*    WS-ROW-SUB CARRIED AS A 77-LEVEL - THE DETAIL-LINE LOOP
*    SUBSCRIPT STANDS ALONE, NOT PART OF THE BANNER-MATH GROUP
*    ABOVE IT.
*****************************************************************
 77  WS-ROW-SUB                 PIC S9(04) COMP VALUE ZERO.
 LINKAGE SECTION.
 01  LK-LISTING-NAME             PIC X(40).
 01  LK-LISTING-COUNT            PIC S9(04) COMP.
 01  LK-LISTING-TABLE.
     05  LK-LISTING-ENTRY OCCURS 200 TIMES.
         10  LK-LISTING-STATUS   PIC X(01).
             88  LK-LISTING-ROW-USED      VALUE "U".
         10  LK-LISTING-INFO     PIC X(40).
         10  LK-LISTING-QUANTITY PIC 9(08).
         10  FILLER              PIC X(01).
 PROCEDURE DIVISION USING LK-LISTING-NAME
                          LK-LISTING-COUNT
                          LK-LISTING-TABLE.
*****************************************************************
*    100-INVENTORY-LISTING - ONE CALL PRINTS ONE LISTING.
*****************************************************************
 100-INVENTORY-LISTING.
     IF LK-LISTING-COUNT = ZERO
         PERFORM 200-PRINT-EMPTY-MESSAGE
     ELSE
         PERFORM 200-PRINT-BANNER
         PERFORM 200-PRINT-HEADER
         PERFORM 200-PRINT-DETAIL-LINES
     END-IF.
     EXIT PROGRAM.
*****************************************************************
*    200-PRINT-EMPTY-MESSAGE - REQ IT-0041, NOTHING TO LIST.
*****************************************************************
 200-PRINT-EMPTY-MESSAGE.
     DISPLAY "There are currently no items in the inventory.".
*****************************************************************
*    200-PRINT-BANNER - CENTER THE INVENTORY NAME IN AN 80-
*    COLUMN LINE OF "=" CHARACTERS.  WHEN THE NAME'S TRIMMED
*    LENGTH LEAVES AN ODD NUMBER OF FILL POSITIONS, THE EXTRA
*    "=" GOES ON THE RIGHT - REQ IT-0063.
*****************************************************************
 200-PRINT-BANNER.
     MOVE LK-LISTING-NAME TO WS-SCAN-NAME.
     MOVE 40 TO WS-NAME-LEN-SUB.
     PERFORM 410-TEST-NAME-LEN-POS
         VARYING WS-NAME-LEN-SUB FROM 40 BY -1
         UNTIL WS-NAME-LEN-SUB = 0
            OR WS-SCAN-NAME-CHAR (WS-NAME-LEN-SUB) NOT = SPACE.
     MOVE WS-NAME-LEN-SUB TO WS-NAME-LEN.
     COMPUTE WS-TOTAL-PAD = 80 - WS-NAME-LEN.
     COMPUTE WS-LEFT-PAD = WS-TOTAL-PAD / 2.
     COMPUTE WS-RIGHT-PAD = WS-TOTAL-PAD - WS-LEFT-PAD.
     MOVE ALL "=" TO WS-BANNER-LINE.
     IF WS-NAME-LEN > ZERO
         MOVE LK-LISTING-NAME (1:WS-NAME-LEN)
             TO WS-BANNER-LINE (WS-LEFT-PAD + 1 : WS-NAME-LEN)
     END-IF.
     DISPLAY WS-BANNER-LINE.
*****************************************************************
*    410-TEST-NAME-LEN-POS - PER-POSITION TEST DRIVEN BY THE
*    PERFORM VARYING ABOVE.  THE CONDITION DOES ALL THE WORK -
*    THIS PARAGRAPH ONLY SUPPLIES THE REQUIRED PERFORM BODY.
*****************************************************************
 410-TEST-NAME-LEN-POS.
     CONTINUE.
*****************************************************************
*    200-PRINT-HEADER - THE ITEM / QUANTITY COLUMN LINE AND THE
*    DASH SEPARATOR UNDER IT.
*****************************************************************
 200-PRINT-HEADER.
     MOVE SPACES TO WS-HEADER-LINE.
     MOVE "ITEM" TO WS-HEADER-LINE (1:40).
     MOVE "QUANTITY" TO WS-HEADER-LINE (73:8).
     DISPLAY WS-HEADER-LINE.
     MOVE ALL "-" TO WS-SEPARATOR-LINE.
     DISPLAY WS-SEPARATOR-LINE.
*****************************************************************
*    200-PRINT-DETAIL-LINES - ONE LINE PER OCCUPIED TABLE ROW,
*    IN TABLE ORDER.
*****************************************************************
 200-PRINT-DETAIL-LINES.
     PERFORM 420-PRINT-ONE-DETAIL-LINE
         THRU 420-PRINT-ONE-DETAIL-LINE-EXIT
         VARYING WS-ROW-SUB FROM 1 BY 1
         UNTIL WS-ROW-SUB > 200.
*****************************************************************
*    420-PRINT-ONE-DETAIL-LINE - SKIPS FREE ROWS, WHICH CARRY
*    NO ITEM.  2004-05-11 P.ANSELMO - THE FREE-ROW SKIP NOW
*    BRANCHES STRAIGHT TO THE PARAGRAPH EXIT INSTEAD OF WRAPPING
*    THE PRINT LOGIC IN AN IF, WHILE THE RIGHT-JUSTIFICATION FIX
*    WAS IN - REQ IT-0168.
*****************************************************************
 420-PRINT-ONE-DETAIL-LINE.
     IF NOT LK-LISTING-ROW-USED (WS-ROW-SUB)
         GO TO 420-PRINT-ONE-DETAIL-LINE-EXIT
     END-IF.
     MOVE SPACES TO WS-DETAIL-LINE.
     MOVE LK-LISTING-INFO (WS-ROW-SUB) TO WS-DETAIL-ITEM-COL.
     MOVE LK-LISTING-QUANTITY (WS-ROW-SUB)
         TO WS-DETAIL-QTY-RAW.
     MOVE WS-DETAIL-QTY-ED TO WS-DETAIL-QTY-COL (33:8).
     DISPLAY WS-DETAIL-LINE.
 420-PRINT-ONE-DETAIL-LINE-EXIT.
     EXIT.
