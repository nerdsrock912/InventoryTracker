 IDENTIFICATION DIVISION.
 PROGRAM-ID. INVENTORY-MAINT.
 AUTHOR. R HUANG.
 INSTALLATION. DATA PROCESSING - INVENTORY CTL.
 DATE-WRITTEN. 04/11/1988.
 DATE-COMPILED.
 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
*    INVENTORY-MAINT
*
*    MAIN DRIVER FOR THE ITEM-TRACKING CONVERSION PROJECT.
*    DRIVES ONE OR MORE INVENTORIES IN A SINGLE RUN.  FOR EACH
*    INVENTORY THE JOB EITHER LOADS AN EXISTING ONE FROM INVIN
*    OR CREATES A NEW, EMPTY ONE, THEN APPLIES A STREAM OF
*    MAINTENANCE TRANSACTIONS FROM TRANIN AGAINST AN IN-MEMORY
*    ITEM TABLE, THEN SAVES THE RESULT TO INVOUT ONCE.  A
*    CONTROL ENTRY (OPCODE 00) ON TRANIN PRECEDES EACH
*    INVENTORY'S MAINTENANCE TRANSACTIONS AND CARRIES THE OLD
*    OPERATOR START CHOICE - LOAD, CREATE, OR QUIT.
*****************************************************************
*    CHANGE LOG
*    -----------------------------------------------------------
*    1988-04-11  R.HUANG     ORIGINAL PROGRAM - REQ IT-0041
*    1988-06-27  R.HUANG     ADDED OPCODE 00 CONTROL ENTRY SO A
*                            BATCH JOB CAN CARRY THE OLD START
*                            MENU - REQ IT-0052
*    1988-09-14  R.HUANG     COLLAPSED DOUBLE SAVE-ON-EXIT DOWN
*                            TO ONE SAVE PER INVENTORY - IT-0058
*    1990-11-05  T.OKAFOR    ADDED OPCODES 5 AND 6, RESET ITEM
*                            AND RESET ALL - REQ IT-0077
*    1991-02-20  T.OKAFOR    DUPLICATE ADD-NEW-ITEM NOW BUMPS
*                            THE EXISTING ROW BY ONE INSTEAD OF
*                            BEING REJECTED - REQ IT-0081
*    1994-02-08  T.OKAFOR    INVENTORY HEADER NOW CARRIES ITS
*                            OWN ITEM COUNT, MATCHED TO THE
*                            48-BYTE ITEM-RECORD WIDTH - IT-0103
*    1996-07-30  M.DELACRUZ  CASE-INSENSITIVE ITEM LOOKUP, SHOP
*                            WAS GETTING DUPLICATE ITEMS THAT
*                            DIFFERED ONLY IN CASE - REQ IT-0140
*    1999-01-14  M.DELACRUZ  Y2K REMEDIATION - RUN-DATE YEAR NOW
*                            WINDOWED THROUGH A CENTURY CUTOFF
*                            BEFORE IT GOES ON THE RUN BANNER,
*                            PER CORPORATE Y2K DIRECTIVE 99-03
*    2001-03-09  M.DELACRUZ  Y2K RETROSPECTIVE - CENTURY CUTOFF
*                            LIVED THROUGH THE ROLLOVER CLEAN,
*                            CONFIRMED NO FURTHER ACTION NEEDED
*                            PER AUDIT REQ IT-0151
*    2003-08-19  P.ANSELMO   ADDED THE OUT-OF-SYNC CONTROL-STREAM
*                            WARNING ON OPCODE 00 READS - OPERATOR
*                            HAD BEEN FEEDING A BAD TRANIN DECK
*                            AND THE RUN JUST SILENTLY MISBEHAVED,
*                            REQ IT-0162
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER. IBM-370.
 OBJECT-COMPUTER. IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT TRANS-FILE-IN ASSIGN TO TRANIN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-TRANS-IN-STATUS.
     SELECT INVENT-FILE-IN ASSIGN TO INVIN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-INVENT-IN-STATUS.
     SELECT INVENT-FILE-OUT ASSIGN TO INVOUT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-INVENT-OUT-STATUS.
 DATA DIVISION.
 FILE SECTION.
 FD  TRANS-FILE-IN
     LABEL RECORDS ARE STANDARD
     RECORDING MODE IS F
     RECORD CONTAINS 50 CHARACTERS.
 01  TRANSACTION-RECORD-IN.
     COPY "InventTxn.cpy".
 FD  INVENT-FILE-IN
     LABEL RECORDS ARE STANDARD
     RECORDING MODE IS F
     RECORD CONTAINS 48 CHARACTERS.
 01  ITEM-RECORD-IN.
     COPY "InventItem.cpy".
 FD  INVENT-FILE-OUT
     LABEL RECORDS ARE STANDARD
     RECORDING MODE IS F
     RECORD CONTAINS 48 CHARACTERS.
 01  ITEM-RECORD-OUT.
     COPY "InventItem.cpy"
         REPLACING ITM-INFO           BY OUT-ITM-INFO
                   ITM-INFO-HIST-VIEW BY OUT-ITM-INFO-HIST-VIEW
                   ITM-HIST-CLASS-CODE
                       BY OUT-ITM-HIST-CLASS-CODE
                   ITM-HIST-ITEM-NUMBER
                       BY OUT-ITM-HIST-ITEM-NUMBER
                   ITM-HIST-DESCRIPTION
                       BY OUT-ITM-HIST-DESCRIPTION
                   ITM-QUANTITY       BY OUT-ITM-QUANTITY.
 WORKING-STORAGE SECTION.
*****************************************************************
*    RUN SWITCHES - ONE BYTE EACH, Y/N, WITH 88-LEVELS.
*****************************************************************
 01  WS-PROGRAM-SWITCHES.
     05  WS-RUN-DONE-SW          PIC X(01) VALUE "N".
         88  RUN-DONE                      VALUE "Y".
         88  RUN-NOT-DONE                  VALUE "N".
     05  WS-LOAD-FAILED-SW       PIC X(01) VALUE "N".
         88  LOAD-FAILED                   VALUE "Y".
         88  LOAD-OK                       VALUE "N".
     05  WS-EXIT-INNER-SW        PIC X(01) VALUE "N".
         88  EXIT-INNER-LOOP               VALUE "Y".
         88  CONTINUE-INNER-LOOP           VALUE "N".
     05  WS-TRANS-EOF-SW         PIC X(01) VALUE "N".
         88  TRANS-EOF                     VALUE "Y".
         88  TRANS-NOT-EOF                 VALUE "N".
     05  WS-ITEM-FOUND-SW        PIC X(01) VALUE "N".
         88  ITEM-WAS-FOUND                VALUE "Y".
         88  ITEM-NOT-FOUND                VALUE "N".
     05  WS-SLOT-FOUND-SW        PIC X(01) VALUE "N".
         88  SLOT-WAS-FOUND                VALUE "Y".
         88  SLOT-NOT-FOUND                VALUE "N".
 01  WS-FILE-STATUS-AREA.
     05  WS-TRANS-IN-STATUS      PIC X(02).
     05  WS-INVENT-IN-STATUS     PIC X(02).
     05  WS-INVENT-OUT-STATUS    PIC X(02).
*****************************************************************
*    COUNTERS AND SUBSCRIPTS - KEPT IN COMP PER SHOP STANDARD.
*****************************************************************
 01  WS-COUNTERS.
     05  WS-ITM-SUB              PIC S9(04) COMP VALUE ZERO.
     05  WS-FOUND-SUB            PIC S9(04) COMP VALUE ZERO.
*****************************************************************
*    WS-SAVE-COUNT CARRIED AS A 77-LEVEL - IT STANDS ALONE, USED
*    ONLY ACROSS 300-SAVE-INVENTORY AND ITS 350- HELPER, SO IT
*    NEVER NEEDED TO RIDE INSIDE THE WS-COUNTERS GROUP.
*****************************************************************
 77  WS-SAVE-COUNT               PIC S9(04) COMP VALUE ZERO.
 01  WS-INV-NAME                 PIC X(40) VALUE SPACES.
*****************************************************************
*    CASE-FOLDING TABLES - NO UPPER-CASE FUNCTION ON THIS
*    COMPILER, SO KEY COMPARES ARE FOLDED BY TABLE LOOKUP.
*****************************************************************
 01  WS-ALPHA-LOWER  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
 01  WS-ALPHA-UPPER  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
 01  WS-KEY-TARGET                PIC X(40).
 01  WS-KEY-COMPARE               PIC X(40).
*****************************************************************
*    SEGMENT HEADER WORK AREA - MIRRORS INVENTHDR.CPY.
*****************************************************************
 01  WS-SEGMENT-HEADER.
     COPY "InventHdr.cpy".
*****************************************************************
*    REDEFINES 1 OF 3 - PULLS THE START-CHOICE DIGIT BACK OUT
*    OF A CONTROL ENTRY'S QUANTITY FIELD FOR THE ERROR MESSAGE.
*****************************************************************
 01  WS-CONTROL-QTY-AREA.
     05  WS-CONTROL-QTY-RAW      PIC 9(08).
 01  WS-CONTROL-QTY-VIEW REDEFINES WS-CONTROL-QTY-AREA.
     05  FILLER                  PIC 9(07).
     05  WS-CONTROL-CHOICE-DIG   PIC 9(01).
*****************************************************************
*    REDEFINES 2 OF 3 - Y2K CENTURY WINDOW ON THE RUN DATE.
*****************************************************************
 01  WS-TODAY-DATE                PIC 9(06).
 01  WS-TODAY-DATE-VIEW REDEFINES WS-TODAY-DATE.
     05  WS-TODAY-YY              PIC 9(02).
     05  WS-TODAY-MM              PIC 9(02).
     05  WS-TODAY-DD              PIC 9(02).
 01  WS-TODAY-FULL-YEAR            PIC 9(04).
 01  WS-CENTURY-CUTOFF             PIC 9(02) VALUE 50.
*****************************************************************
*    REDEFINES 3 OF 3 - EDITED QUANTITY FOR DISPLAY MESSAGES.
*****************************************************************
 01  WS-DISPLAY-QTY-AREA.
     05  WS-DISPLAY-QTY-RAW       PIC 9(08).
 01  WS-DISPLAY-QTY-EDIT REDEFINES WS-DISPLAY-QTY-AREA.
     05  WS-DISPLAY-QTY-ED        PIC ZZZZZZZ9.
*****************************************************************
*    IN-MEMORY ITEM TABLE - STANDS IN FOR THE OLD ONLINE
*    SYSTEM'S ITEM SET.  SLOT STATUS BYTE MARKS A LIVE ROW.
*    SIZED FOR 200 DISTINCT ITEMS PER INVENTORY.
*****************************************************************
 01  ITM-TABLE-AREA.
     05  ITM-TABLE OCCURS 200 TIMES.
         10  ITM-SLOT-STATUS      PIC X(01) VALUE "F".
             88  ITM-SLOT-FREE             VALUE "F".
             88  ITM-SLOT-USED              VALUE "U".
         10  ITM-TABLE-INFO       PIC X(40) VALUE SPACES.
         10  ITM-TABLE-QUANTITY   PIC 9(08) VALUE ZERO.
         10  FILLER                PIC X(01).
*****************************************************************
*    LINKAGE-SHAPED OPERANDS FOR CALL "ITEM-QTY-CHECK".
*****************************************************************
 01  LS-ITEM-QTY-CHECK-AREA.
     05  LS-OPERATION-CODE        PIC X(01).
         88  LS-OP-ADD-NEW                 VALUE "1".
         88  LS-OP-ADD-QTY                 VALUE "2".
         88  LS-OP-REMOVE-QTY               VALUE "3".
     05  LS-CURRENT-QUANTITY      PIC 9(08).
     05  LS-TRANS-QUANTITY        PIC 9(08).
     05  LS-NEW-QUANTITY          PIC 9(08).
     05  LS-REJECT-SWITCH         PIC X(01).
         88  LS-UPDATE-REJECTED             VALUE "Y".
         88  LS-UPDATE-ACCEPTED             VALUE "N".
*****************************************************************
*    LINKAGE-SHAPED OPERANDS FOR CALL "INVENTORY-LISTING".
*****************************************************************
 01  LS-LISTING-NAME              PIC X(40).
 01  LS-LISTING-COUNT             PIC S9(04) COMP.
 01  LS-LISTING-TABLE.
     05  LS-LISTING-ENTRY OCCURS 200 TIMES.
         10  LS-LISTING-STATUS     PIC X(01).
         10  LS-LISTING-INFO       PIC X(40).
         10  LS-LISTING-QUANTITY   PIC 9(08).
         10  FILLER                PIC X(01).
 PROCEDURE DIVISION.
*****************************************************************
*    100-INVENTORY-MAINT - TOP OF THE RUN.
*****************************************************************
 100-INVENTORY-MAINT.
     PERFORM 200-INITIATE-INVENTORY-RUN.
     PERFORM 200-PROCESS-ONE-INVENTORY
         UNTIL RUN-DONE.
     PERFORM 200-TERMINATE-INVENTORY-RUN.
     STOP RUN.
*****************************************************************
*    200-INITIATE-INVENTORY-RUN - OPEN FILES, PRIME SWITCHES,
*    READ THE FIRST CONTROL ENTRY.  1999-01-14 M.DELACRUZ ADDED
*    THE CENTURY WINDOW BELOW FOR THE Y2K RUN BANNER.
*****************************************************************
 200-INITIATE-INVENTORY-RUN.
     OPEN INPUT TRANS-FILE-IN.
     OPEN INPUT INVENT-FILE-IN.
     OPEN OUTPUT INVENT-FILE-OUT.
     MOVE "N" TO WS-RUN-DONE-SW.
     MOVE "N" TO WS-LOAD-FAILED-SW.
     PERFORM 400-INITIALIZE-ITEM-TABLE.
     ACCEPT WS-TODAY-DATE FROM DATE.
     IF WS-TODAY-YY < WS-CENTURY-CUTOFF
         COMPUTE WS-TODAY-FULL-YEAR = 2000 + WS-TODAY-YY
     ELSE
         COMPUTE WS-TODAY-FULL-YEAR = 1900 + WS-TODAY-YY
     END-IF.
     DISPLAY "INVENTORY-MAINT STARTING RUN - " WS-TODAY-FULL-YEAR.
     PERFORM 300-READ-NEXT-CONTROL-ENTRY.
*****************************************************************
*    200-PROCESS-ONE-INVENTORY - ONE PASS OF THE OLD OPERATOR
*    START MENU: LOAD, CREATE, OR QUIT.
*****************************************************************
 200-PROCESS-ONE-INVENTORY.
     EVALUATE TRUE
         WHEN TXN-START-LOAD
             PERFORM 300-LOAD-INVENTORY
             IF LOAD-OK
                 PERFORM 300-RUN-TRANSACTIONS
                 PERFORM 300-SAVE-INVENTORY
             ELSE
                 DISPLAY "INVENTORY NOT FOUND - SKIPPED: "
                     WS-INV-NAME
             END-IF
         WHEN TXN-START-CREATE
             PERFORM 300-CREATE-INVENTORY
             PERFORM 300-RUN-TRANSACTIONS
             PERFORM 300-SAVE-INVENTORY
         WHEN TXN-START-QUIT
             SET RUN-DONE TO TRUE
         WHEN OTHER
             DISPLAY "INVALID START CHOICE IGNORED: "
                 WS-CONTROL-CHOICE-DIG
     END-EVALUATE.
     IF NOT RUN-DONE
         PERFORM 300-READ-NEXT-CONTROL-ENTRY
     END-IF.
*****************************************************************
*    200-TERMINATE-INVENTORY-RUN - CLOSE UP SHOP.
*****************************************************************
 200-TERMINATE-INVENTORY-RUN.
     CLOSE TRANS-FILE-IN.
     CLOSE INVENT-FILE-IN.
     CLOSE INVENT-FILE-OUT.
     DISPLAY "INVENTORY-MAINT RUN COMPLETE".
*****************************************************************
*    300-LOAD-INVENTORY - READS ONE HEADER AND ITS ITEM ROWS
*    FROM INVIN.  HEADER AT-END MEANS NO SUCH INVENTORY.
*****************************************************************
 300-LOAD-INVENTORY.
     MOVE "N" TO WS-LOAD-FAILED-SW.
     PERFORM 400-INITIALIZE-ITEM-TABLE.
     READ INVENT-FILE-IN
         AT END
             SET LOAD-FAILED TO TRUE
     END-READ.
     IF NOT LOAD-FAILED
         MOVE ITEM-RECORD-IN (1:40) TO IH-INV-NAME
         MOVE ITEM-RECORD-IN (41:5) TO IH-ITEM-COUNT
         MOVE IH-INV-NAME TO WS-INV-NAME
         MOVE ZERO TO WS-ITM-SUB
         PERFORM 340-LOAD-ONE-ITEM-ROW
             IH-ITEM-COUNT TIMES
     END-IF.
 340-LOAD-ONE-ITEM-ROW.
     ADD 1 TO WS-ITM-SUB.
     READ INVENT-FILE-IN
         AT END
             SET LOAD-FAILED TO TRUE
     END-READ.
     IF NOT LOAD-FAILED
         MOVE ITM-INFO TO ITM-TABLE-INFO (WS-ITM-SUB)
         MOVE ITM-QUANTITY TO ITM-TABLE-QUANTITY (WS-ITM-SUB)
         SET ITM-SLOT-USED (WS-ITM-SUB) TO TRUE
     END-IF.
*****************************************************************
*    300-CREATE-INVENTORY - FRESH, EMPTY INVENTORY.
*****************************************************************
 300-CREATE-INVENTORY.
     PERFORM 400-INITIALIZE-ITEM-TABLE.
     MOVE TXN-ITEM-INFO TO WS-INV-NAME.
     MOVE "N" TO WS-LOAD-FAILED-SW.
*****************************************************************
*    300-RUN-TRANSACTIONS - APPLIES OPCODES 1-10 UNTIL THE
*    EXIT-AND-SAVE TRANSACTION OR END OF TRANIN.
*****************************************************************
 300-RUN-TRANSACTIONS.
     MOVE "N" TO WS-EXIT-INNER-SW.
     PERFORM 310-RUN-ONE-TRANSACTION
         UNTIL EXIT-INNER-LOOP OR TRANS-EOF.
 310-RUN-ONE-TRANSACTION.
     READ TRANS-FILE-IN
         AT END
             SET TRANS-EOF TO TRUE
     END-READ.
     IF NOT TRANS-EOF
         PERFORM 400-DISPATCH-TRANSACTION
     END-IF.
*****************************************************************
*    400-DISPATCH-TRANSACTION - ONE OPCODE, ONE PARAGRAPH.
*    1990-11-05 T.OKAFOR ADDED OPCODES 5 AND 6 BELOW.
*****************************************************************
 400-DISPATCH-TRANSACTION.
     EVALUATE TRUE
         WHEN TXN-ADD-NEW-ITEM
             PERFORM 500-ADD-NEW-ITEM
                 THRU 500-ADD-NEW-ITEM-EXIT
         WHEN TXN-ADD-QUANTITY
             PERFORM 500-ADD-QUANTITY
         WHEN TXN-REMOVE-QUANTITY
             PERFORM 500-REMOVE-QUANTITY
         WHEN TXN-REMOVE-ITEM
             PERFORM 500-REMOVE-ITEM
         WHEN TXN-RESET-ITEM
             PERFORM 500-RESET-ITEM
         WHEN TXN-RESET-ALL
             PERFORM 500-RESET-ALL
         WHEN TXN-CLEAR-INVENTORY
             PERFORM 500-CLEAR-INVENTORY
         WHEN TXN-DISPLAY-ALL
             PERFORM 500-DISPLAY-ALL
         WHEN TXN-SEARCH-ITEM
             PERFORM 500-SEARCH-ITEM
         WHEN TXN-EXIT-AND-SAVE
             SET EXIT-INNER-LOOP TO TRUE
         WHEN OTHER
             DISPLAY "UNKNOWN TRANSACTION OPCODE: "
                 TXN-OPCODE
     END-EVALUATE.
*****************************************************************
*    500-ADD-NEW-ITEM - OPCODE 01.  1991-02-20 T.OKAFOR A
*    DUPLICATE KEY NOW INCREMENTS THE EXISTING ROW BY ONE
*    INSTEAD OF BEING TURNED AWAY - REQ IT-0081.  THE QUANTITY
*    ON THE INCOMING TRANSACTION IS IGNORED WHEN THE KEY IS
*    ALREADY ON FILE - ONLY A FRESH ITEM USES IT.  2003-08-19
*    P.ANSELMO SPLIT THE TWO BRANCHES INTO THEIR OWN PARAGRAPHS
*    SO THE DUPLICATE-KEY PATH COULD BE TRACED ON A STRUCTURE
*    CHART SEPARATELY FROM THE FRESH-ITEM PATH - REQ IT-0162.
*****************************************************************
 500-ADD-NEW-ITEM.
     PERFORM 600-FIND-ITEM-BY-KEY.
     IF ITEM-WAS-FOUND
         GO TO 500-ADD-DUPLICATE-KEY
     END-IF.
     MOVE "1" TO LS-OPERATION-CODE.
     MOVE ZERO TO LS-CURRENT-QUANTITY.
     MOVE TXN-QUANTITY TO LS-TRANS-QUANTITY.
     CALL "ITEM-QTY-CHECK" USING LS-ITEM-QTY-CHECK-AREA.
     IF LS-UPDATE-ACCEPTED
         PERFORM 600-INSERT-NEW-ITEM
     ELSE
         DISPLAY "REJECTED - NEGATIVE QUANTITY: "
             TXN-ITEM-INFO (1:20)
     END-IF.
     GO TO 500-ADD-NEW-ITEM-EXIT.
*****************************************************************
*    500-ADD-DUPLICATE-KEY - THE KEY WAS ALREADY ON FILE, SO
*    THE TRANSACTION JUST BUMPS THE EXISTING ROW BY ONE -
*    REQ IT-0081.  REACHED ONLY BY THE GO TO ABOVE.
*****************************************************************
 500-ADD-DUPLICATE-KEY.
     MOVE "2" TO LS-OPERATION-CODE.
     MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)
         TO LS-CURRENT-QUANTITY.
     MOVE 1 TO LS-TRANS-QUANTITY.
     CALL "ITEM-QTY-CHECK" USING LS-ITEM-QTY-CHECK-AREA.
     IF LS-UPDATE-ACCEPTED
         MOVE LS-NEW-QUANTITY
             TO ITM-TABLE-QUANTITY (WS-ITM-SUB)
     ELSE
         DISPLAY "REJECTED - QUANTITY OVERFLOW: "
             TXN-ITEM-INFO (1:20)
     END-IF.
 500-ADD-NEW-ITEM-EXIT.
     EXIT.
*****************************************************************
*    500-ADD-QUANTITY - OPCODE 02.
*****************************************************************
 500-ADD-QUANTITY.
     PERFORM 600-FIND-ITEM-BY-KEY.
     IF ITEM-WAS-FOUND
         MOVE "2" TO LS-OPERATION-CODE
         MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)
             TO LS-CURRENT-QUANTITY
         MOVE TXN-QUANTITY TO LS-TRANS-QUANTITY
         CALL "ITEM-QTY-CHECK" USING LS-ITEM-QTY-CHECK-AREA
         IF LS-UPDATE-ACCEPTED
             MOVE LS-NEW-QUANTITY
                 TO ITM-TABLE-QUANTITY (WS-ITM-SUB)
         ELSE
             DISPLAY "REJECTED - QUANTITY OVERFLOW: "
                 TXN-ITEM-INFO (1:20)
         END-IF
     ELSE
         DISPLAY "Item could not be found in the inventory."
     END-IF.
*****************************************************************
*    500-REMOVE-QUANTITY - OPCODE 03.  NEVER LETS AN ITEM GO
*    NEGATIVE - SEE ITEM-QTY-CHECK.
*****************************************************************
 500-REMOVE-QUANTITY.
     PERFORM 600-FIND-ITEM-BY-KEY.
     IF ITEM-WAS-FOUND
         MOVE "3" TO LS-OPERATION-CODE
         MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)
             TO LS-CURRENT-QUANTITY
         MOVE TXN-QUANTITY TO LS-TRANS-QUANTITY
         CALL "ITEM-QTY-CHECK" USING LS-ITEM-QTY-CHECK-AREA
         IF LS-UPDATE-ACCEPTED
             MOVE LS-NEW-QUANTITY
                 TO ITM-TABLE-QUANTITY (WS-ITM-SUB)
         ELSE
             DISPLAY "REJECTED - INSUFFICIENT QUANTITY: "
                 TXN-ITEM-INFO (1:20)
         END-IF
     ELSE
         DISPLAY "Item could not be found in the inventory."
     END-IF.
*****************************************************************
*    500-REMOVE-ITEM - OPCODE 04, DROPS AN ITEM ENTIRELY.
*****************************************************************
 500-REMOVE-ITEM.
     PERFORM 600-FIND-ITEM-BY-KEY.
     IF ITEM-WAS-FOUND
         SET ITM-SLOT-FREE (WS-ITM-SUB) TO TRUE
         MOVE SPACES TO ITM-TABLE-INFO (WS-ITM-SUB)
         MOVE ZERO TO ITM-TABLE-QUANTITY (WS-ITM-SUB)
     ELSE
         DISPLAY "Item could not be found in the inventory."
     END-IF.
*****************************************************************
*    500-RESET-ITEM - OPCODE 05.  ZEROING IS ALWAYS LEGAL SO
*    THIS NEVER NEEDS ITEM-QTY-CHECK.  1990-11-05 T.OKAFOR.
*****************************************************************
 500-RESET-ITEM.
     PERFORM 600-FIND-ITEM-BY-KEY.
     IF ITEM-WAS-FOUND
         MOVE ZERO TO ITM-TABLE-QUANTITY (WS-ITM-SUB)
     ELSE
         DISPLAY "Item could not be found in the inventory."
     END-IF.
*****************************************************************
*    500-RESET-ALL - OPCODE 06, ZEROES EVERY LIVE ITEM.
*****************************************************************
 500-RESET-ALL.
     PERFORM 510-RESET-ONE-QUANTITY
         VARYING WS-ITM-SUB FROM 1 BY 1
         UNTIL WS-ITM-SUB > 200.
 510-RESET-ONE-QUANTITY.
     IF ITM-SLOT-USED (WS-ITM-SUB)
         MOVE ZERO TO ITM-TABLE-QUANTITY (WS-ITM-SUB)
     END-IF.
*****************************************************************
*    500-CLEAR-INVENTORY - OPCODE 07, EMPTIES THE TABLE.
*****************************************************************
 500-CLEAR-INVENTORY.
     PERFORM 400-INITIALIZE-ITEM-TABLE.
*****************************************************************
*    500-DISPLAY-ALL - OPCODE 08, HANDS THE TABLE OFF TO THE
*    LISTING SUBPROGRAM FOR THE INVENTORY REPORT.
*****************************************************************
 500-DISPLAY-ALL.
     MOVE WS-INV-NAME TO LS-LISTING-NAME.
     MOVE ZERO TO LS-LISTING-COUNT.
     PERFORM 520-COPY-ONE-LISTING-ROW
         VARYING WS-ITM-SUB FROM 1 BY 1
         UNTIL WS-ITM-SUB > 200.
     CALL "INVENTORY-LISTING" USING LS-LISTING-NAME
         LS-LISTING-COUNT LS-LISTING-TABLE.
 520-COPY-ONE-LISTING-ROW.
     MOVE ITM-SLOT-STATUS (WS-ITM-SUB)
         TO LS-LISTING-STATUS (WS-ITM-SUB).
     MOVE ITM-TABLE-INFO (WS-ITM-SUB)
         TO LS-LISTING-INFO (WS-ITM-SUB).
     MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)
         TO LS-LISTING-QUANTITY (WS-ITM-SUB).
     IF ITM-SLOT-USED (WS-ITM-SUB)
         ADD 1 TO LS-LISTING-COUNT
     END-IF.
*****************************************************************
*    500-SEARCH-ITEM - OPCODE 09.
*****************************************************************
 500-SEARCH-ITEM.
     PERFORM 600-FIND-ITEM-BY-KEY.
     IF ITEM-WAS-FOUND
         MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)
             TO WS-DISPLAY-QTY-RAW
         DISPLAY "Item found: "
         DISPLAY "Item info:  " ITM-TABLE-INFO (WS-ITM-SUB)
         DISPLAY "Quantity:  " WS-DISPLAY-QTY-ED
     ELSE
         DISPLAY "Item could not be found in the inventory."
     END-IF.
*****************************************************************
*    600-FIND-ITEM-BY-KEY - CASE-INSENSITIVE LINEAR SCAN OF
*    THE ITEM TABLE, SHARED BY OPCODES 1-5 AND 9.  1996-07-30
*    M.DELACRUZ - REQ IT-0140.
*****************************************************************
 600-FIND-ITEM-BY-KEY.
     MOVE "N" TO WS-ITEM-FOUND-SW.
     MOVE ZERO TO WS-FOUND-SUB.
     MOVE TXN-ITEM-INFO TO WS-KEY-TARGET.
     PERFORM 700-UPPERCASE-KEY-TARGET.
     PERFORM 610-CHECK-ONE-SLOT
         VARYING WS-ITM-SUB FROM 1 BY 1
         UNTIL WS-ITM-SUB > 200 OR ITEM-WAS-FOUND.
     MOVE WS-FOUND-SUB TO WS-ITM-SUB.
 610-CHECK-ONE-SLOT.
     IF ITM-SLOT-USED (WS-ITM-SUB)
         MOVE ITM-TABLE-INFO (WS-ITM-SUB) TO WS-KEY-COMPARE
         PERFORM 700-UPPERCASE-KEY-COMPARE
         IF WS-KEY-TARGET = WS-KEY-COMPARE
             SET ITEM-WAS-FOUND TO TRUE
             MOVE WS-ITM-SUB TO WS-FOUND-SUB
         END-IF
     END-IF.
*****************************************************************
*    600-INSERT-NEW-ITEM - FIRST FREE SLOT TAKES THE NEW ITEM.
*    A FULL TABLE IS A CONDITION THE OLD ONLINE SYSTEM NEVER
*    HAD TO WORRY ABOUT - THERE WAS NO FIXED-SIZE TABLE.
*****************************************************************
 600-INSERT-NEW-ITEM.
     MOVE "N" TO WS-SLOT-FOUND-SW.
     MOVE ZERO TO WS-FOUND-SUB.
     PERFORM 620-CHECK-ONE-FREE-SLOT
         VARYING WS-ITM-SUB FROM 1 BY 1
         UNTIL WS-ITM-SUB > 200 OR SLOT-WAS-FOUND.
     IF SLOT-WAS-FOUND
         MOVE WS-FOUND-SUB TO WS-ITM-SUB
         MOVE TXN-ITEM-INFO TO ITM-TABLE-INFO (WS-ITM-SUB)
         MOVE TXN-QUANTITY TO ITM-TABLE-QUANTITY (WS-ITM-SUB)
         SET ITM-SLOT-USED (WS-ITM-SUB) TO TRUE
     ELSE
         DISPLAY "TABLE FULL - CANNOT ADD ITEM: "
             TXN-ITEM-INFO (1:20)
     END-IF.
 620-CHECK-ONE-FREE-SLOT.
     IF ITM-SLOT-FREE (WS-ITM-SUB)
         SET SLOT-WAS-FOUND TO TRUE
         MOVE WS-ITM-SUB TO WS-FOUND-SUB
     END-IF.
*****************************************************************
*    700- PARAGRAPHS - CASE FOLDING BY TABLE LOOKUP, NO
*    UPPER-CASE FUNCTION AVAILABLE ON THIS COMPILER.
*****************************************************************
 700-UPPERCASE-KEY-TARGET.
     INSPECT WS-KEY-TARGET
         CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.
 700-UPPERCASE-KEY-COMPARE.
     INSPECT WS-KEY-COMPARE
         CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.
*****************************************************************
*    400-INITIALIZE-ITEM-TABLE - CLEARS EVERY SLOT.
*****************************************************************
 400-INITIALIZE-ITEM-TABLE.
     PERFORM 410-RESET-ONE-SLOT
         VARYING WS-ITM-SUB FROM 1 BY 1
         UNTIL WS-ITM-SUB > 200.
 410-RESET-ONE-SLOT.
     SET ITM-SLOT-FREE (WS-ITM-SUB) TO TRUE.
     MOVE SPACES TO ITM-TABLE-INFO (WS-ITM-SUB).
     MOVE ZERO TO ITM-TABLE-QUANTITY (WS-ITM-SUB).
*****************************************************************
*    300-SAVE-INVENTORY - ONE HEADER PLUS ONE ROW PER LIVE
*    ITEM, WRITTEN ONCE.  1988-09-14 R.HUANG - THIS REPLACED
*    A SAVE-ON-LOAD-AND-SAVE-ON-EXIT PAIR THAT DOUBLE-WROTE
*    EVERY INVENTORY - REQ IT-0058.
*****************************************************************
 300-SAVE-INVENTORY.
     MOVE ZERO TO WS-SAVE-COUNT.
     PERFORM 350-COUNT-ONE-SLOT
         VARYING WS-ITM-SUB FROM 1 BY 1
         UNTIL WS-ITM-SUB > 200.
     MOVE WS-INV-NAME TO IH-INV-NAME.
     MOVE WS-SAVE-COUNT TO IH-ITEM-COUNT.
     MOVE SPACES TO ITEM-RECORD-OUT.
     MOVE IH-INV-NAME TO ITEM-RECORD-OUT (1:40).
     MOVE IH-ITEM-COUNT TO ITEM-RECORD-OUT (41:5).
     WRITE ITEM-RECORD-OUT.
     PERFORM 360-SAVE-ONE-ITEM-ROW
         VARYING WS-ITM-SUB FROM 1 BY 1
         UNTIL WS-ITM-SUB > 200.
 350-COUNT-ONE-SLOT.
     IF ITM-SLOT-USED (WS-ITM-SUB)
         ADD 1 TO WS-SAVE-COUNT
     END-IF.
 360-SAVE-ONE-ITEM-ROW.
     IF ITM-SLOT-USED (WS-ITM-SUB)
         MOVE ITM-TABLE-INFO (WS-ITM-SUB) TO OUT-ITM-INFO
         MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)
             TO OUT-ITM-QUANTITY
         WRITE ITEM-RECORD-OUT
     END-IF.
*****************************************************************
*    300-READ-NEXT-CONTROL-ENTRY - READS THE NEXT OPCODE 00
*    ENTRY THAT DRIVES THE OUTER LOOP.  END OF TRANIN HERE
*    MEANS THE RUN IS OVER, SAME AS AN EXPLICIT QUIT.
*****************************************************************
 300-READ-NEXT-CONTROL-ENTRY.
     READ TRANS-FILE-IN
         AT END
             SET RUN-DONE TO TRUE
             MOVE 3 TO TXN-QUANTITY
     END-READ.
     IF NOT RUN-DONE AND NOT TXN-BEGIN-INVENTORY
         DISPLAY "WARNING - CONTROL STREAM OUT OF SYNC: "
             TXN-OPCODE
     END-IF.
     MOVE TXN-QUANTITY TO WS-CONTROL-QTY-RAW.
