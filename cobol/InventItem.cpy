000100*****************************************************************         
000200* INVENTITEM.CPY                                                          
000300*                                                                         
000400*    Disk layout of one ITEM-RECORD line as read from INVIN and           
000500*    written to INVOUT by INVENTORY-MAINT (INVMAINT.CBL) and as           
000600*    passed to INVENTORY-LISTING (INVENLST.CBL) for the opcode 8          
000700*    display.  One line per item carried by an inventory.                 
000800*                                                                         
000900*    NOTE: this layout is held at exactly 48 bytes (40 + 8) as            
001000*    the shop standard for the item-tracking conversion project           
001100*    fixes it.  No trailing FILLER is carried on this particular          
001200*    record -- the 48-byte width is the wire format agreed with           
001300*    the file-transfer step and must not drift.  (Compare the             
001400*    in-memory table entry in INVMAINT.CBL working-storage, which         
001500*    does carry its own status byte and filler -- that copy never         
001600*    goes to disk.)                                                       
001700*****************************************************************         
001800*    CHANGE LOG                                                           
001900*    ---------------------------------------------------------            
002000*    1988-04-11  R.HUANG     ORIGINAL LAYOUT - REQ IT-0041        IT-0041 
002100*    1988-04-19  R.HUANG     WIDENED ITM-QUANTITY 9(5) TO 9(8)            
002200*                            PER REVISED REQ IT-0041A                     
002300*    1991-09-03  T.OKAFOR    COMMENT CLEANUP, NO FIELD CHANGE             
002400*    1999-01-14  M.DELACRUZ  Y2K REVIEW - NO DATE FIELDS ON               
002500*                            THIS LAYOUT, NO CHANGE REQUIRED              
002600*    2001-03-09  M.DELACRUZ  Y2K RETROSPECTIVE - LAYOUT CARRIES           
002700*                            NO DATE FIELDS, CONFIRMED AGAIN              
002800*                            CLOSING OUT AUDIT REQ IT-0151        IT-0151 
002900*    2006-10-02  P.ANSELMO   ADDED THE HISTORICAL-VIEW REDEFINES          
003000*                            BELOW SO THE OLD CARD-FILE CLASS /           
003100*                            NUMBER SPLIT ISN'T LOST IF SOME              
003200*                            FUTURE PROGRAM NEEDS IT - NO CHANGE          
003300*                            TO THE 48-BYTE WIRE FORMAT, REQ              
003400*                            IT-0171                              IT-0171 
003500*****************************************************************         
003600    05  ITM-INFO                    PIC X(40).                            
003700*****************************************************************         
003800*    ITM-INFO-HIST-VIEW REDEFINES ITM-INFO ABOVE.  BEFORE THE             
003900*    ITEM-TRACKING CONVERSION PROJECT, THE PREDECESSOR CARD-FILE          
004000*    SYSTEM CARRIED THIS SAME 40 BYTES AS A STRUCTURED ITEM-              
004100*    CLASS / ITEM-NUMBER / DESCRIPTION TRIPLET.  NOTHING IN THIS          
004200*    SYSTEM READS THE BREAKDOWN BELOW TODAY - ITM-INFO IS MOVED           
004300*    AND COMPARED AS ONE FLAT 40-BYTE FIELD THROUGHOUT                    
004400*    INVENTORY-MAINT - BUT THE OLD FIELD BOUNDARIES ARE KEPT SO           
004500*    THEY ARE NOT LOST A SECOND TIME.                                     
004600*****************************************************************         
004700    05  ITM-INFO-HIST-VIEW REDEFINES ITM-INFO.                            
004800        10  ITM-HIST-CLASS-CODE     PIC X(04).                            
004900        10  ITM-HIST-ITEM-NUMBER    PIC X(06).                            
005000        10  ITM-HIST-DESCRIPTION    PIC X(30).                            
005100    05  ITM-QUANTITY                PIC 9(08).                            
