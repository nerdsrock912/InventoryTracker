000100*****************************************************************         
000200* INVENTTXN.CPY                                                           
000300*                                                                         
000400*    Disk layout of one TRANSACTION-RECORD line on TRANIN.  Two           
000500*    kinds of line share this layout:                                     
000600*                                                                         
000700*    - TXN-OPCODE 00 is a control entry that drives the outer             
000800*      inventory loop (the old operator start menu).  TXN-QTY             
000900*      carries the start choice (1 LOAD, 2 CREATE, 3 QUIT) and            
001000*      TXN-ITEM-INFO carries the new inventory's name for a               
001100*      CREATE choice only.                                                
001200*    - TXN-OPCODE 01-10 is an ordinary maintenance transaction            
001300*      dispatched by INVENTORY-MAINT against the in-memory item           
001400*      table (the old operator maintenance menu).                         
001500*                                                                         
001600*    NOTE: held at exactly 50 bytes (2 + 40 + 8) to match the             
001700*    TRANIN wire format - no trailing FILLER is carried on this           
001800*    layout since the 50 bytes are fully used already.  (Compare          
001900*    INVENTITEM.CPY, which carries the same kind of exception for         
002000*    the same reason.)                                                    
002100*****************************************************************         
002200*    CHANGE LOG                                                           
002300*    ---------------------------------------------------------            
002400*    1988-04-11  R.HUANG     ORIGINAL LAYOUT - REQ IT-0041        IT-0041 
002500*    1988-06-27  R.HUANG     ADDED OPCODE 00 CONTROL ENTRY SO             
002600*                            THE BATCH JOB CAN DRIVE THE START            
002700*                            MENU - REQ IT-0052                   IT-0052 
002800*    1990-11-05  T.OKAFOR    ADDED OPCODES 5 AND 6 (RESET ITEM,           
002900*                            RESET ALL) - REQ IT-0077             IT-0077 
003000*    1999-01-14  M.DELACRUZ  Y2K REVIEW - NO DATE FIELDS ON               
003100*                            THIS LAYOUT, NO CHANGE REQUIRED              
003200*    2003-08-19  P.ANSELMO   NO FIELD CHANGE - DOCUMENTED THAT            
003300*                            TXN-OPCODE 00 MUST BE THE FIRST              
003400*                            RECORD OF EACH INVENTORY SEGMENT,            
003500*                            PER THE TRANIN OUT-OF-SYNC FIX IN            
003600*                            INVENTORY-MAINT, REQ IT-0162         IT-0162 
003700*    2006-10-02  P.ANSELMO   ADDED THE HISTORICAL-VIEW REDEFINES          
003800*                            ON TXN-ITEM-INFO, SAME AS THE                
003900*                            COMPANION FIX IN INVENTITEM.CPY - NO         
004000*                            CHANGE TO THE 50-BYTE WIRE FORMAT,           
004100*                            REQ IT-0171                          IT-0171 
004200*****************************************************************         
004300    05  TXN-OPCODE                  PIC 9(02).                            
004400        88  TXN-BEGIN-INVENTORY         VALUE 00.                         
004500        88  TXN-ADD-NEW-ITEM             VALUE 01.                        
004600        88  TXN-ADD-QUANTITY             VALUE 02.                        
004700        88  TXN-REMOVE-QUANTITY          VALUE 03.                        
004800        88  TXN-REMOVE-ITEM               VALUE 04.                       
004900        88  TXN-RESET-ITEM                VALUE 05.                       
005000        88  TXN-RESET-ALL                 VALUE 06.                       
005100        88  TXN-CLEAR-INVENTORY          VALUE 07.                        
005200        88  TXN-DISPLAY-ALL                VALUE 08.                      
005300        88  TXN-SEARCH-ITEM               VALUE 09.                       
005400        88  TXN-EXIT-AND-SAVE             VALUE 10.                       
005500    05  TXN-ITEM-INFO               PIC X(40).                            
005600*****************************************************************         
005700*    TXN-ITEM-INFO-HIST-VIEW REDEFINES TXN-ITEM-INFO ABOVE - THE          
005800*    SAME OLD CARD-FILE CLASS / NUMBER / DESCRIPTION SPLIT                
005900*    CARRIED ON THE ITEM-RECORD ITSELF (SEE INVENTITEM.CPY).              
006000*    CARRIED HERE TOO SINCE A TRANSACTION'S TXN-ITEM-INFO CAN             
006100*    HOLD THE SAME KIND OF VALUE ON OPCODES 1 AND 4.  NOT READ            
006200*    BY ANY PARAGRAPH TODAY.                                              
006300*****************************************************************         
006400    05  TXN-ITEM-INFO-HIST-VIEW REDEFINES TXN-ITEM-INFO.                  
006500        10  TXN-HIST-CLASS-CODE     PIC X(04).                            
006600        10  TXN-HIST-ITEM-NUMBER    PIC X(06).                            
006700        10  TXN-HIST-DESCRIPTION    PIC X(30).                            
006800    05  TXN-QUANTITY                PIC 9(08).                            
006900        88  TXN-START-LOAD               VALUE 1.                         
007000        88  TXN-START-CREATE             VALUE 2.                         
007100        88  TXN-START-QUIT               VALUE 3.                         
