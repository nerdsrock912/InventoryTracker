000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ITEM-QTY-CHECK.                                              
000300 AUTHOR. R HUANG.                                                         
000400 INSTALLATION. DATA PROCESSING - INVENTORY CTL.                           
000500 DATE-WRITTEN. 04/11/1988.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                             
000800*****************************************************************         
000900*    ITEM-QTY-CHECK                                                       
001000*                                                                         
001100*    SUBPROGRAM CALLED BY INVENTORY-MAINT TO VALIDATE AND                 
001200*    COMPUTE A SINGLE ITEM'S NEW QUANTITY BEFORE IT IS STORED             
001300*    BACK IN THE ITEM TABLE.  THREE OPERATIONS ARE SUPPORTED -            
001400*    ADD NEW ITEM'S STARTING QUANTITY, ADD TO AN EXISTING                 
001500*    QUANTITY, AND REMOVE FROM AN EXISTING QUANTITY.  THE                 
001600*    CALLER NEVER UPDATES THE TABLE DIRECTLY - THIS IS THE ONE            
001700*    PLACE THE NO-NEGATIVE AND NO-OVERDRAW RULES ARE ENFORCED.            
001800*****************************************************************         
001900*    CHANGE LOG                                                           
002000*    -----------------------------------------------------------          
002100*    1988-04-11  R.HUANG     ORIGINAL PROGRAM - REQ IT-0041       IT-0041 
002200*    1990-11-05  T.OKAFOR    CONFIRMED RESET-ITEM AND RESET-ALL           
002300*                            NEED NO CALL HERE - ZEROING CANNOT           
002400*                            VIOLATE EITHER RULE - REQ IT-0077    IT-0077 
002500*    1999-01-14  M.DELACRUZ  Y2K REVIEW - NO DATE FIELDS IN THIS          
002600*                            PROGRAM, NO CHANGE REQUIRED                  
002700*    2003-08-19  P.ANSELMO   NO CHANGE TO THIS PROGRAM FOR THE            
002800*                            TRANIN OUT-OF-SYNC FIX - CONFIRMED           
002900*                            ALL THREE CHECK PARAGRAPHS ARE STILL         
003000*                            REACHED ONLY THROUGH VALID OPERATION         
003100*                            CODES, REQ IT-0162                   IT-0162 
003200*****************************************************************         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-370.                                                
003600 OBJECT-COMPUTER. IBM-370.                                                
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 DATA DIVISION.                                                           
004000 WORKING-STORAGE SECTION.                                                 
004100*****************************************************************         
004200*    REDEFINES 1 OF 3 - LETS THE OVERDRAW TEST IN 200-CHECK-              
004300*    REMOVE-QUANTITY COMPARE ON A SIGNED WORK FIELD INSTEAD OF            
004400*    THE UNSIGNED LINKAGE OPERAND.                                        
004500*****************************************************************         
004600 01  WS-REMOVE-RESULT-AREA.                                               
004700     05  WS-REMOVE-RESULT-RAW   PIC S9(08) COMP VALUE ZERO.               
004800 01  WS-REMOVE-RESULT-VIEW REDEFINES WS-REMOVE-RESULT-AREA.               
004900     05  WS-REMOVE-RESULT-SIGN  PIC S9(08).                               
005000*****************************************************************         
005100*    REDEFINES 2 OF 3 - EDITED VIEW OF THE CURRENT QUANTITY,              
005200*    USED ONLY WHEN A REJECTION MESSAGE NAMES THE OLD VALUE.              
005300*****************************************************************         
005400 01  WS-CURRENT-QTY-AREA.                                                 
005500     05  WS-CURRENT-QTY-RAW     PIC 9(08).                                
005600 01  WS-CURRENT-QTY-EDIT REDEFINES WS-CURRENT-QTY-AREA.                   
005700     05  WS-CURRENT-QTY-ED      PIC ZZZZZZZ9.                             
005800*****************************************************************         
005900*    REDEFINES 3 OF 3 - EDITED VIEW OF THE TRANSACTION AMOUNT,            
006000*    USED THE SAME WAY.                                                   
006100*****************************************************************         
006200 01  WS-TRANS-QTY-AREA.                                                   
006300     05  WS-TRANS-QTY-RAW       PIC 9(08).                                
006400 01  WS-TRANS-QTY-EDIT REDEFINES WS-TRANS-QTY-AREA.                       
006500     05  WS-TRANS-QTY-ED        PIC ZZZZZZZ9.                             
006600 77  WS-CALL-COUNT              PIC S9(04) COMP VALUE ZERO.               
006700 LINKAGE SECTION.                                                         
006800 01  LK-ITEM-QTY-CHECK-AREA.                                              
006900     05  LK-OPERATION-CODE      PIC X(01).                                
007000         88  LK-OP-ADD-NEW                VALUE "1".                      
007100         88  LK-OP-ADD-QTY                 VALUE "2".                     
007200         88  LK-OP-REMOVE-QTY              VALUE "3".                     
007300     05  LK-CURRENT-QUANTITY    PIC 9(08).                                
007400     05  LK-TRANS-QUANTITY      PIC 9(08).                                
007500     05  LK-NEW-QUANTITY        PIC 9(08).                                
007600     05  LK-REJECT-SWITCH       PIC X(01).                                
007700         88  LK-UPDATE-REJECTED            VALUE "Y".                     
007800         88  LK-UPDATE-ACCEPTED            VALUE "N".                     
007900 PROCEDURE DIVISION USING LK-ITEM-QTY-CHECK-AREA.                         
008000*****************************************************************         
008100*    100-ITEM-QTY-CHECK - ONE CALL, ONE OPERATION.                        
008200*****************************************************************         
008300 100-ITEM-QTY-CHECK.                                                      
008400     ADD 1 TO WS-CALL-COUNT.                                              
008500     MOVE "N" TO LK-REJECT-SWITCH.                                        
008600     MOVE ZERO TO LK-NEW-QUANTITY.                                        
008700     MOVE LK-CURRENT-QUANTITY TO WS-CURRENT-QTY-RAW.                      
008800     MOVE LK-TRANS-QUANTITY TO WS-TRANS-QTY-RAW.                          
008900     EVALUATE TRUE                                                        
009000         WHEN LK-OP-ADD-NEW                                               
009100             PERFORM 200-CHECK-INITIAL-QUANTITY                           
009200         WHEN LK-OP-ADD-QTY                                               
009300             PERFORM 200-CHECK-ADD-QUANTITY                               
009400         WHEN LK-OP-REMOVE-QTY                                            
009500             PERFORM 200-CHECK-REMOVE-QUANTITY                            
009600                 THRU 200-CHECK-REMOVE-QUANTITY-EXIT                      
009700         WHEN OTHER                                                       
009800             SET LK-UPDATE-REJECTED TO TRUE                               
009900     END-EVALUATE.                                                        
010000     EXIT PROGRAM.                                                        
010100*****************************************************************         
010200*    200-CHECK-INITIAL-QUANTITY - RULE: INITIAL QUANTITY MAY              
010300*    NOT BE NEGATIVE ON AN ADD-NEW-ITEM TRANSACTION.  LIKE THE            
010400*    REFERENCE SYSTEM'S OWN GUARD FOR THIS RULE, THIS TEST                
010500*    CANNOT ACTUALLY FIRE - LK-TRANS-QUANTITY IS AN UNSIGNED              
010600*    FIELD, SO IT NEVER ARRIVES HOLDING A NEGATIVE VALUE.  KEPT           
010700*    HERE SO THE INTENDED RULE IS STILL ON RECORD.                        
010800*****************************************************************         
010900 200-CHECK-INITIAL-QUANTITY.                                              
011000     IF LK-TRANS-QUANTITY IS NEGATIVE                                     
011100         SET LK-UPDATE-REJECTED TO TRUE                                   
011200     ELSE                                                                 
011300         MOVE LK-TRANS-QUANTITY TO LK-NEW-QUANTITY                        
011400     END-IF.                                                              
011500*****************************************************************         
011600*    200-CHECK-ADD-QUANTITY - RULE: NO NEGATIVE MUTATION                  
011700*    AMOUNTS.  SAME UNREACHABLE-GUARD NOTE AS ABOVE APPLIES.              
011800*****************************************************************         
011900 200-CHECK-ADD-QUANTITY.                                                  
012000     IF LK-TRANS-QUANTITY IS NEGATIVE                                     
012100         SET LK-UPDATE-REJECTED TO TRUE                                   
012200     ELSE                                                                 
012300         COMPUTE LK-NEW-QUANTITY =                                        
012400             LK-CURRENT-QUANTITY + LK-TRANS-QUANTITY                      
012500     END-IF.                                                              
012600*****************************************************************         
012700*    200-CHECK-REMOVE-QUANTITY - RULE: NO OVERDRAW.  THIS IS              
012800*    THE ONE REJECTION PATH THAT FIRES IN NORMAL RUNNING - AN             
012900*    OPERATOR TRYING TO TAKE MORE THAN IS ON HAND.  2003-08-19            
013000*    P.ANSELMO - THE NEGATIVE-AMOUNT GUARD NOW FALLS STRAIGHT             
013100*    THROUGH TO THE PARAGRAPH EXIT INSTEAD OF NESTING THE                 
013200*    OVERDRAW TEST INSIDE AN ELSE - REQ IT-0162.                  IT-0162 
013300*****************************************************************         
013400 200-CHECK-REMOVE-QUANTITY.                                               
013500     IF LK-TRANS-QUANTITY IS NEGATIVE                                     
013600         SET LK-UPDATE-REJECTED TO TRUE                                   
013700         GO TO 200-CHECK-REMOVE-QUANTITY-EXIT                             
013800     END-IF.                                                              
013900     COMPUTE WS-REMOVE-RESULT-RAW =                                       
014000         LK-CURRENT-QUANTITY - LK-TRANS-QUANTITY.                         
014100     IF WS-REMOVE-RESULT-SIGN IS NEGATIVE                                 
014200         SET LK-UPDATE-REJECTED TO TRUE                                   
014300     ELSE                                                                 
014400         MOVE WS-REMOVE-RESULT-RAW TO LK-NEW-QUANTITY                     
014500     END-IF.                                                              
014600 200-CHECK-REMOVE-QUANTITY-EXIT.                                          
014700     EXIT.                                                                
