000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. INVENTORY-LISTING.                                           
000300 AUTHOR. R HUANG.                                                         
000400 INSTALLATION. DATA PROCESSING - INVENTORY CTL.                           
000500 DATE-WRITTEN. 04/11/1988.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                             
000800*****************************************************************         
000900*    INVENTORY-LISTING                                                    
001000*                                                                         
001100*    SUBPROGRAM CALLED BY INVENTORY-MAINT (OPCODE 8, DISPLAY              
001200*    ALL ITEMS) TO PRINT THE CURRENT INVENTORY TO THE OPERATOR'S          
001300*    SYSOUT.  THE CALLER PASSES THE INVENTORY NAME AND A COPY             
001400*    OF THE OCCUPIED-ROW COUNT AND ITEM TABLE - THIS PROGRAM              
001500*    NEVER TOUCHES INVENTORY-MAINT'S OWN TABLE.                           
001600*****************************************************************         
001700*    CHANGE LOG                                                           
001800*    -----------------------------------------------------------          
001900*    1988-04-11  R.HUANG     ORIGINAL PROGRAM - REQ IT-0041       IT-0041 
002000*    1989-07-14  R.HUANG     CENTERED THE BANNER LINE ON THE              
002100*                            INVENTORY NAME INSTEAD OF LEFT-              
002200*                            JUSTIFYING IT - REQ IT-0063          IT-0063 
002300*    1999-01-14  M.DELACRUZ  Y2K REVIEW - NO DATE FIELDS IN THIS          
002400*                            PROGRAM, NO CHANGE REQUIRED                  
002500*    2004-05-11  P.ANSELMO   QUANTITY COLUMN WAS PRINTING FLUSH           
002600*                            LEFT AGAINST THE HEADER INSTEAD OF           
002700*                            LINED UP UNDER ITSELF - RIGHT-               
002800*                            JUSTIFIED THE HEADER AND EVERY               
002900*                            DETAIL LINE'S QUANTITY WITHIN ITS            
003000*                            40-COLUMN FIELD - REQ IT-0168        IT-0168 
003100*****************************************************************         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-370.                                                
003500 OBJECT-COMPUTER. IBM-370.                                                
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 DATA DIVISION.                                                           
003900 WORKING-STORAGE SECTION.                                                 
004000*****************************************************************         
004100*    WS-BANNER-AREA - THE 80-COLUMN "=" BANNER LINE, BUILT BY             
004200*    OVERLAYING THE TRIMMED INVENTORY NAME ONTO A LINE OF "="             
004300*    AT THE COMPUTED CENTER OFFSET.                                       
004400*****************************************************************         
004500 01  WS-BANNER-AREA.                                                      
004600     05  WS-BANNER-LINE         PIC X(80).                                
004700     05  FILLER                 PIC X(01) VALUE SPACE.                    
004800*****************************************************************         
004900*    REDEFINES 1 OF 3 - LETS 410-TEST-NAME-LEN-POS ADDRESS THE            
005000*    INVENTORY NAME ONE CHARACTER AT A TIME WHILE SCANNING BACK           
005100*    FOR THE LAST NON-BLANK POSITION.                                     
005200*****************************************************************         
005300 01  WS-SCAN-NAME-AREA.                                                   
005400     05  WS-SCAN-NAME           PIC X(40).                                
005500 01  WS-SCAN-NAME-TABLE REDEFINES WS-SCAN-NAME-AREA.                      
005600     05  WS-SCAN-NAME-CHAR      PIC X(01) OCCURS 40 TIMES.                
005700 01  WS-HEADER-LINE-AREA.                                                 
005800     05  WS-HEADER-LINE         PIC X(80).                                
005900     05  FILLER                 PIC X(01) VALUE SPACE.                    
006000 01  WS-SEPARATOR-LINE-AREA.                                              
006100     05  WS-SEPARATOR-LINE      PIC X(80).                                
006200     05  FILLER                 PIC X(01) VALUE SPACE.                    
006300*****************************************************************         
006400*    REDEFINES 2 OF 3 - EDITED VIEW OF THE OCCUPIED-ROW COUNT,            
006500*    NOT USED FOR DISPLAY TODAY BUT CARRIED FORWARD FROM THE              
006600*    ORIGINAL REPORT-COUNT LAYOUT FOR THE NEXT TOTALS LINE A              
006700*    FUTURE REQUEST MAY ASK FOR.                                          
006800*****************************************************************         
006900 01  WS-ROW-COUNT-AREA.                                                   
007000     05  WS-ROW-COUNT-RAW       PIC 9(04).                                
007100 01  WS-ROW-COUNT-EDIT REDEFINES WS-ROW-COUNT-AREA.                       
007200     05  WS-ROW-COUNT-ED        PIC ZZZ9.                                 
007300*****************************************************************         
007400*    REDEFINES 3 OF 3 - EDITED VIEW OF ONE DETAIL LINE'S                  
007500*    QUANTITY COLUMN.                                                     
007600*****************************************************************         
007700 01  WS-DETAIL-QTY-AREA.                                                  
007800     05  WS-DETAIL-QTY-RAW      PIC 9(08).                                
007900 01  WS-DETAIL-QTY-EDIT REDEFINES WS-DETAIL-QTY-AREA.                     
008000     05  WS-DETAIL-QTY-ED       PIC ZZZZZZZ9.                             
008100 01  WS-DETAIL-LINE-AREA.                                                 
008200     05  WS-DETAIL-LINE         PIC X(80).                                
008300     05  FILLER                 PIC X(01) VALUE SPACE.                    
008400 01  WS-DETAIL-LINE-COLUMNS REDEFINES WS-DETAIL-LINE-AREA.                
008500     05  WS-DETAIL-ITEM-COL     PIC X(40).                                
008600     05  WS-DETAIL-QTY-COL      PIC X(40).                                
008700     05  FILLER                 PIC X(01).                                
008800 01  WS-WORK-COUNTERS.                                                    
008900     05  WS-NAME-LEN-SUB        PIC S9(04) COMP VALUE ZERO.               
009000     05  WS-NAME-LEN            PIC S9(04) COMP VALUE ZERO.               
009100     05  WS-TOTAL-PAD           PIC S9(04) COMP VALUE ZERO.               
009200     05  WS-LEFT-PAD            PIC S9(04) COMP VALUE ZERO.               
009300     05  WS-RIGHT-PAD           PIC S9(04) COMP VALUE ZERO.               
009400*****************************************************************         
009500*    WS-ROW-SUB CARRIED AS A 77-LEVEL - THE DETAIL-LINE LOOP              
009600*    SUBSCRIPT STANDS ALONE, NOT PART OF THE BANNER-MATH GROUP            
009700*    ABOVE IT.                                                            
009800*****************************************************************         
009900 77  WS-ROW-SUB                 PIC S9(04) COMP VALUE ZERO.               
010000 LINKAGE SECTION.                                                         
010100 01  LK-LISTING-NAME             PIC X(40).                               
010200 01  LK-LISTING-COUNT            PIC S9(04) COMP.                         
010300 01  LK-LISTING-TABLE.                                                    
010400     05  LK-LISTING-ENTRY OCCURS 200 TIMES.                               
010500         10  LK-LISTING-STATUS   PIC X(01).                               
010600             88  LK-LISTING-ROW-USED      VALUE "U".                      
010700         10  LK-LISTING-INFO     PIC X(40).                               
010800         10  LK-LISTING-QUANTITY PIC 9(08).                               
010900         10  FILLER              PIC X(01).                               
011000 PROCEDURE DIVISION USING LK-LISTING-NAME                                 
011100                          LK-LISTING-COUNT                                
011200                          LK-LISTING-TABLE.                               
011300*****************************************************************         
011400*    100-INVENTORY-LISTING - ONE CALL PRINTS ONE LISTING.                 
011500*****************************************************************         
011600 100-INVENTORY-LISTING.                                                   
011700     IF LK-LISTING-COUNT = ZERO                                           
011800         PERFORM 200-PRINT-EMPTY-MESSAGE                                  
011900     ELSE                                                                 
012000         PERFORM 200-PRINT-BANNER                                         
012100         PERFORM 200-PRINT-HEADER                                         
012200         PERFORM 200-PRINT-DETAIL-LINES                                   
012300     END-IF.                                                              
012400     EXIT PROGRAM.                                                        
012500*****************************************************************         
012600*    200-PRINT-EMPTY-MESSAGE - REQ IT-0041, NOTHING TO LIST.      IT-0041 
012700*****************************************************************         
012800 200-PRINT-EMPTY-MESSAGE.                                                 
012900     DISPLAY "There are currently no items in the inventory.".            
013000*****************************************************************         
013100*    200-PRINT-BANNER - CENTER THE INVENTORY NAME IN AN 80-               
013200*    COLUMN LINE OF "=" CHARACTERS.  WHEN THE NAME'S TRIMMED              
013300*    LENGTH LEAVES AN ODD NUMBER OF FILL POSITIONS, THE EXTRA             
013400*    "=" GOES ON THE RIGHT - REQ IT-0063.                         IT-0063 
013500*****************************************************************         
013600 200-PRINT-BANNER.                                                        
013700     MOVE LK-LISTING-NAME TO WS-SCAN-NAME.                                
013800     MOVE 40 TO WS-NAME-LEN-SUB.                                          
013900     PERFORM 410-TEST-NAME-LEN-POS                                        
014000         VARYING WS-NAME-LEN-SUB FROM 40 BY -1                            
014100         UNTIL WS-NAME-LEN-SUB = 0                                        
014200            OR WS-SCAN-NAME-CHAR (WS-NAME-LEN-SUB) NOT = SPACE.           
014300     MOVE WS-NAME-LEN-SUB TO WS-NAME-LEN.                                 
014400     COMPUTE WS-TOTAL-PAD = 80 - WS-NAME-LEN.                             
014500     COMPUTE WS-LEFT-PAD = WS-TOTAL-PAD / 2.                              
014600     COMPUTE WS-RIGHT-PAD = WS-TOTAL-PAD - WS-LEFT-PAD.                   
014700     MOVE ALL "=" TO WS-BANNER-LINE.                                      
014800     IF WS-NAME-LEN > ZERO                                                
014900         MOVE LK-LISTING-NAME (1:WS-NAME-LEN)                             
015000             TO WS-BANNER-LINE (WS-LEFT-PAD + 1 : WS-NAME-LEN)            
015100     END-IF.                                                              
015200     DISPLAY WS-BANNER-LINE.                                              
015300*****************************************************************         
015400*    410-TEST-NAME-LEN-POS - PER-POSITION TEST DRIVEN BY THE              
015500*    PERFORM VARYING ABOVE.  THE CONDITION DOES ALL THE WORK -            
015600*    THIS PARAGRAPH ONLY SUPPLIES THE REQUIRED PERFORM BODY.              
015700*****************************************************************         
015800 410-TEST-NAME-LEN-POS.                                                   
015900     CONTINUE.                                                            
016000*****************************************************************         
016100*    200-PRINT-HEADER - THE ITEM / QUANTITY COLUMN LINE AND THE           
016200*    DASH SEPARATOR UNDER IT.                                             
016300*****************************************************************         
016400 200-PRINT-HEADER.                                                        
016500     MOVE SPACES TO WS-HEADER-LINE.                                       
016600     MOVE "ITEM" TO WS-HEADER-LINE (1:40).                                
016700     MOVE "QUANTITY" TO WS-HEADER-LINE (73:8).                            
016800     DISPLAY WS-HEADER-LINE.                                              
016900     MOVE ALL "-" TO WS-SEPARATOR-LINE.                                   
017000     DISPLAY WS-SEPARATOR-LINE.                                           
017100*****************************************************************         
017200*    200-PRINT-DETAIL-LINES - ONE LINE PER OCCUPIED TABLE ROW,            
017300*    IN TABLE ORDER.                                                      
017400*****************************************************************         
017500 200-PRINT-DETAIL-LINES.                                                  
017600     PERFORM 420-PRINT-ONE-DETAIL-LINE                                    
017700         THRU 420-PRINT-ONE-DETAIL-LINE-EXIT                              
017800         VARYING WS-ROW-SUB FROM 1 BY 1                                   
017900         UNTIL WS-ROW-SUB > 200.                                          
018000*****************************************************************         
018100*    420-PRINT-ONE-DETAIL-LINE - SKIPS FREE ROWS, WHICH CARRY             
018200*    NO ITEM.  2004-05-11 P.ANSELMO - THE FREE-ROW SKIP NOW               
018300*    BRANCHES STRAIGHT TO THE PARAGRAPH EXIT INSTEAD OF WRAPPING          
018400*    THE PRINT LOGIC IN AN IF, WHILE THE RIGHT-JUSTIFICATION FIX          
018500*    WAS IN - REQ IT-0168.                                        IT-0168 
018600*****************************************************************         
018700 420-PRINT-ONE-DETAIL-LINE.                                               
018800     IF NOT LK-LISTING-ROW-USED (WS-ROW-SUB)                              
018900         GO TO 420-PRINT-ONE-DETAIL-LINE-EXIT                             
019000     END-IF.                                                              
019100     MOVE SPACES TO WS-DETAIL-LINE.                                       
019200     MOVE LK-LISTING-INFO (WS-ROW-SUB) TO WS-DETAIL-ITEM-COL.             
019300     MOVE LK-LISTING-QUANTITY (WS-ROW-SUB)                                
019400         TO WS-DETAIL-QTY-RAW.                                            
019500     MOVE WS-DETAIL-QTY-ED TO WS-DETAIL-QTY-COL (33:8).                   
019600     DISPLAY WS-DETAIL-LINE.                                              
019700 420-PRINT-ONE-DETAIL-LINE-EXIT.                                          
019800     EXIT.                                                                
