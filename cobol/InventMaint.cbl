000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. INVENTORY-MAINT.                                             
000300 AUTHOR. R HUANG.                                                         
000400 INSTALLATION. DATA PROCESSING - INVENTORY CTL.                           
000500 DATE-WRITTEN. 04/11/1988.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                             
000800*****************************************************************         
000900*    INVENTORY-MAINT                                                      
001000*                                                                         
001100*    MAIN DRIVER FOR THE ITEM-TRACKING CONVERSION PROJECT.                
001200*    DRIVES ONE OR MORE INVENTORIES IN A SINGLE RUN.  FOR EACH            
001300*    INVENTORY THE JOB EITHER LOADS AN EXISTING ONE FROM INVIN            
001400*    OR CREATES A NEW, EMPTY ONE, THEN APPLIES A STREAM OF                
001500*    MAINTENANCE TRANSACTIONS FROM TRANIN AGAINST AN IN-MEMORY            
001600*    ITEM TABLE, THEN SAVES THE RESULT TO INVOUT ONCE.  A                 
001700*    CONTROL ENTRY (OPCODE 00) ON TRANIN PRECEDES EACH                    
001800*    INVENTORY'S MAINTENANCE TRANSACTIONS AND CARRIES THE OLD             
001900*    OPERATOR START CHOICE - LOAD, CREATE, OR QUIT.                       
002000*****************************************************************         
002100*    CHANGE LOG                                                           
002200*    -----------------------------------------------------------          
002300*    1988-04-11  R.HUANG     ORIGINAL PROGRAM - REQ IT-0041       IT-0041 
002400*    1988-06-27  R.HUANG     ADDED OPCODE 00 CONTROL ENTRY SO A           
002500*                            BATCH JOB CAN CARRY THE OLD START            
002600*                            MENU - REQ IT-0052                   IT-0052 
002700*    1988-09-14  R.HUANG     COLLAPSED DOUBLE SAVE-ON-EXIT DOWN           
002800*                            TO ONE SAVE PER INVENTORY - IT-0058  IT-0058 
002900*    1990-11-05  T.OKAFOR    ADDED OPCODES 5 AND 6, RESET ITEM            
003000*                            AND RESET ALL - REQ IT-0077          IT-0077 
003100*    1991-02-20  T.OKAFOR    DUPLICATE ADD-NEW-ITEM NOW BUMPS             
003200*                            THE EXISTING ROW BY ONE INSTEAD OF           
003300*                            BEING REJECTED - REQ IT-0081         IT-0081 
003400*    1994-02-08  T.OKAFOR    INVENTORY HEADER NOW CARRIES ITS             
003500*                            OWN ITEM COUNT, MATCHED TO THE               
003600*                            48-BYTE ITEM-RECORD WIDTH - IT-0103  IT-0103 
003700*    1996-07-30  M.DELACRUZ  CASE-INSENSITIVE ITEM LOOKUP, SHOP           
003800*                            WAS GETTING DUPLICATE ITEMS THAT             
003900*                            DIFFERED ONLY IN CASE - REQ IT-0140  IT-0140 
004000*    1999-01-14  M.DELACRUZ  Y2K REMEDIATION - RUN-DATE YEAR NOW          
004100*                            WINDOWED THROUGH A CENTURY CUTOFF            
004200*                            BEFORE IT GOES ON THE RUN BANNER,            
004300*                            PER CORPORATE Y2K DIRECTIVE 99-03            
004400*    2001-03-09  M.DELACRUZ  Y2K RETROSPECTIVE - CENTURY CUTOFF           
004500*                            LIVED THROUGH THE ROLLOVER CLEAN,            
004600*                            CONFIRMED NO FURTHER ACTION NEEDED           
004700*                            PER AUDIT REQ IT-0151                IT-0151 
004800*    2003-08-19  P.ANSELMO   ADDED THE OUT-OF-SYNC CONTROL-STREAM         
004900*                            WARNING ON OPCODE 00 READS - OPERATOR        
005000*                            HAD BEEN FEEDING A BAD TRANIN DECK           
005100*                            AND THE RUN JUST SILENTLY MISBEHAVED,        
005200*                            REQ IT-0162                          IT-0162 
005300*****************************************************************         
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-370.                                                
005700 OBJECT-COMPUTER. IBM-370.                                                
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM.                                                  
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT TRANS-FILE-IN ASSIGN TO TRANIN                                
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS WS-TRANS-IN-STATUS.                               
006500     SELECT INVENT-FILE-IN ASSIGN TO INVIN                                
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WS-INVENT-IN-STATUS.                              
006800     SELECT INVENT-FILE-OUT ASSIGN TO INVOUT                              
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS IS WS-INVENT-OUT-STATUS.                             
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300 FD  TRANS-FILE-IN                                                        
007400     LABEL RECORDS ARE STANDARD                                           
007500     RECORDING MODE IS F                                                  
007600     RECORD CONTAINS 50 CHARACTERS.                                       
007700 01  TRANSACTION-RECORD-IN.                                               
007800     COPY "InventTxn.cpy".                                                
007900 FD  INVENT-FILE-IN                                                       
008000     LABEL RECORDS ARE STANDARD                                           
008100     RECORDING MODE IS F                                                  
008200     RECORD CONTAINS 48 CHARACTERS.                                       
008300 01  ITEM-RECORD-IN.                                                      
008400     COPY "InventItem.cpy".                                               
008500 FD  INVENT-FILE-OUT                                                      
008600     LABEL RECORDS ARE STANDARD                                           
008700     RECORDING MODE IS F                                                  
008800     RECORD CONTAINS 48 CHARACTERS.                                       
008900 01  ITEM-RECORD-OUT.                                                     
009000     COPY "InventItem.cpy"                                                
009100         REPLACING ITM-INFO           BY OUT-ITM-INFO                     
009200                   ITM-INFO-HIST-VIEW BY OUT-ITM-INFO-HIST-VIEW           
009300                   ITM-HIST-CLASS-CODE                                    
009400                       BY OUT-ITM-HIST-CLASS-CODE                         
009500                   ITM-HIST-ITEM-NUMBER                                   
009600                       BY OUT-ITM-HIST-ITEM-NUMBER                        
009700                   ITM-HIST-DESCRIPTION                                   
009800                       BY OUT-ITM-HIST-DESCRIPTION                        
009900                   ITM-QUANTITY       BY OUT-ITM-QUANTITY.                
010000 WORKING-STORAGE SECTION.                                                 
010100*****************************************************************         
010200*    RUN SWITCHES - ONE BYTE EACH, Y/N, WITH 88-LEVELS.                   
010300*****************************************************************         
010400 01  WS-PROGRAM-SWITCHES.                                                 
010500     05  WS-RUN-DONE-SW          PIC X(01) VALUE "N".                     
010600         88  RUN-DONE                      VALUE "Y".                     
010700         88  RUN-NOT-DONE                  VALUE "N".                     
010800     05  WS-LOAD-FAILED-SW       PIC X(01) VALUE "N".                     
010900         88  LOAD-FAILED                   VALUE "Y".                     
011000         88  LOAD-OK                       VALUE "N".                     
011100     05  WS-EXIT-INNER-SW        PIC X(01) VALUE "N".                     
011200         88  EXIT-INNER-LOOP               VALUE "Y".                     
011300         88  CONTINUE-INNER-LOOP           VALUE "N".                     
011400     05  WS-TRANS-EOF-SW         PIC X(01) VALUE "N".                     
011500         88  TRANS-EOF                     VALUE "Y".                     
011600         88  TRANS-NOT-EOF                 VALUE "N".                     
011700     05  WS-ITEM-FOUND-SW        PIC X(01) VALUE "N".                     
011800         88  ITEM-WAS-FOUND                VALUE "Y".                     
011900         88  ITEM-NOT-FOUND                VALUE "N".                     
012000     05  WS-SLOT-FOUND-SW        PIC X(01) VALUE "N".                     
012100         88  SLOT-WAS-FOUND                VALUE "Y".                     
012200         88  SLOT-NOT-FOUND                VALUE "N".                     
012300 01  WS-FILE-STATUS-AREA.                                                 
012400     05  WS-TRANS-IN-STATUS      PIC X(02).                               
012500     05  WS-INVENT-IN-STATUS     PIC X(02).                               
012600     05  WS-INVENT-OUT-STATUS    PIC X(02).                               
012700*****************************************************************         
012800*    COUNTERS AND SUBSCRIPTS - KEPT IN COMP PER SHOP STANDARD.            
012900*****************************************************************         
013000 01  WS-COUNTERS.                                                         
013100     05  WS-ITM-SUB              PIC S9(04) COMP VALUE ZERO.              
013200     05  WS-FOUND-SUB            PIC S9(04) COMP VALUE ZERO.              
013300*****************************************************************         
013400*    WS-SAVE-COUNT CARRIED AS A 77-LEVEL - IT STANDS ALONE, USED          
013500*    ONLY ACROSS 300-SAVE-INVENTORY AND ITS 350- HELPER, SO IT            
013600*    NEVER NEEDED TO RIDE INSIDE THE WS-COUNTERS GROUP.                   
013700*****************************************************************         
013800 77  WS-SAVE-COUNT               PIC S9(04) COMP VALUE ZERO.              
013900 01  WS-INV-NAME                 PIC X(40) VALUE SPACES.                  
014000*****************************************************************         
014100*    CASE-FOLDING TABLES - NO UPPER-CASE FUNCTION ON THIS                 
014200*    COMPILER, SO KEY COMPARES ARE FOLDED BY TABLE LOOKUP.                
014300*****************************************************************         
014400 01  WS-ALPHA-LOWER  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".        
014500 01  WS-ALPHA-UPPER  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".        
014600 01  WS-KEY-TARGET                PIC X(40).                              
014700 01  WS-KEY-COMPARE               PIC X(40).                              
014800*****************************************************************         
014900*    SEGMENT HEADER WORK AREA - MIRRORS INVENTHDR.CPY.                    
015000*****************************************************************         
015100 01  WS-SEGMENT-HEADER.                                                   
015200     COPY "InventHdr.cpy".                                                
015300*****************************************************************         
015400*    REDEFINES 1 OF 3 - PULLS THE START-CHOICE DIGIT BACK OUT             
015500*    OF A CONTROL ENTRY'S QUANTITY FIELD FOR THE ERROR MESSAGE.           
015600*****************************************************************         
015700 01  WS-CONTROL-QTY-AREA.                                                 
015800     05  WS-CONTROL-QTY-RAW      PIC 9(08).                               
015900 01  WS-CONTROL-QTY-VIEW REDEFINES WS-CONTROL-QTY-AREA.                   
016000     05  FILLER                  PIC 9(07).                               
016100     05  WS-CONTROL-CHOICE-DIG   PIC 9(01).                               
016200*****************************************************************         
016300*    REDEFINES 2 OF 3 - Y2K CENTURY WINDOW ON THE RUN DATE.               
016400*****************************************************************         
016500 01  WS-TODAY-DATE                PIC 9(06).                              
016600 01  WS-TODAY-DATE-VIEW REDEFINES WS-TODAY-DATE.                          
016700     05  WS-TODAY-YY              PIC 9(02).                              
016800     05  WS-TODAY-MM              PIC 9(02).                              
016900     05  WS-TODAY-DD              PIC 9(02).                              
017000 01  WS-TODAY-FULL-YEAR            PIC 9(04).                             
017100 01  WS-CENTURY-CUTOFF             PIC 9(02) VALUE 50.                    
017200*****************************************************************         
017300*    REDEFINES 3 OF 3 - EDITED QUANTITY FOR DISPLAY MESSAGES.             
017400*****************************************************************         
017500 01  WS-DISPLAY-QTY-AREA.                                                 
017600     05  WS-DISPLAY-QTY-RAW       PIC 9(08).                              
017700 01  WS-DISPLAY-QTY-EDIT REDEFINES WS-DISPLAY-QTY-AREA.                   
017800     05  WS-DISPLAY-QTY-ED        PIC ZZZZZZZ9.                           
017900*****************************************************************         
018000*    IN-MEMORY ITEM TABLE - STANDS IN FOR THE OLD ONLINE                  
018100*    SYSTEM'S ITEM SET.  SLOT STATUS BYTE MARKS A LIVE ROW.               
018200*    SIZED FOR 200 DISTINCT ITEMS PER INVENTORY.                          
018300*****************************************************************         
018400 01  ITM-TABLE-AREA.                                                      
018500     05  ITM-TABLE OCCURS 200 TIMES.                                      
018600         10  ITM-SLOT-STATUS      PIC X(01) VALUE "F".                    
018700             88  ITM-SLOT-FREE             VALUE "F".                     
018800             88  ITM-SLOT-USED              VALUE "U".                    
018900         10  ITM-TABLE-INFO       PIC X(40) VALUE SPACES.                 
019000         10  ITM-TABLE-QUANTITY   PIC 9(08) VALUE ZERO.                   
019100         10  FILLER                PIC X(01).                             
019200*****************************************************************         
019300*    LINKAGE-SHAPED OPERANDS FOR CALL "ITEM-QTY-CHECK".                   
019400*****************************************************************         
019500 01  LS-ITEM-QTY-CHECK-AREA.                                              
019600     05  LS-OPERATION-CODE        PIC X(01).                              
019700         88  LS-OP-ADD-NEW                 VALUE "1".                     
019800         88  LS-OP-ADD-QTY                 VALUE "2".                     
019900         88  LS-OP-REMOVE-QTY               VALUE "3".                    
020000     05  LS-CURRENT-QUANTITY      PIC 9(08).                              
020100     05  LS-TRANS-QUANTITY        PIC 9(08).                              
020200     05  LS-NEW-QUANTITY          PIC 9(08).                              
020300     05  LS-REJECT-SWITCH         PIC X(01).                              
020400         88  LS-UPDATE-REJECTED             VALUE "Y".                    
020500         88  LS-UPDATE-ACCEPTED             VALUE "N".                    
020600*****************************************************************         
020700*    LINKAGE-SHAPED OPERANDS FOR CALL "INVENTORY-LISTING".                
020800*****************************************************************         
020900 01  LS-LISTING-NAME              PIC X(40).                              
021000 01  LS-LISTING-COUNT             PIC S9(04) COMP.                        
021100 01  LS-LISTING-TABLE.                                                    
021200     05  LS-LISTING-ENTRY OCCURS 200 TIMES.                               
021300         10  LS-LISTING-STATUS     PIC X(01).                             
021400         10  LS-LISTING-INFO       PIC X(40).                             
021500         10  LS-LISTING-QUANTITY   PIC 9(08).                             
021600         10  FILLER                PIC X(01).                             
021700 PROCEDURE DIVISION.                                                      
021800*****************************************************************         
021900*    100-INVENTORY-MAINT - TOP OF THE RUN.                                
022000*****************************************************************         
022100 100-INVENTORY-MAINT.                                                     
022200     PERFORM 200-INITIATE-INVENTORY-RUN.                                  
022300     PERFORM 200-PROCESS-ONE-INVENTORY                                    
022400         UNTIL RUN-DONE.                                                  
022500     PERFORM 200-TERMINATE-INVENTORY-RUN.                                 
022600     STOP RUN.                                                            
022700*****************************************************************         
022800*    200-INITIATE-INVENTORY-RUN - OPEN FILES, PRIME SWITCHES,             
022900*    READ THE FIRST CONTROL ENTRY.  1999-01-14 M.DELACRUZ ADDED           
023000*    THE CENTURY WINDOW BELOW FOR THE Y2K RUN BANNER.                     
023100*****************************************************************         
023200 200-INITIATE-INVENTORY-RUN.                                              
023300     OPEN INPUT TRANS-FILE-IN.                                            
023400     OPEN INPUT INVENT-FILE-IN.                                           
023500     OPEN OUTPUT INVENT-FILE-OUT.                                         
023600     MOVE "N" TO WS-RUN-DONE-SW.                                          
023700     MOVE "N" TO WS-LOAD-FAILED-SW.                                       
023800     PERFORM 400-INITIALIZE-ITEM-TABLE.                                   
023900     ACCEPT WS-TODAY-DATE FROM DATE.                                      
024000     IF WS-TODAY-YY < WS-CENTURY-CUTOFF                                   
024100         COMPUTE WS-TODAY-FULL-YEAR = 2000 + WS-TODAY-YY                  
024200     ELSE                                                                 
024300         COMPUTE WS-TODAY-FULL-YEAR = 1900 + WS-TODAY-YY                  
024400     END-IF.                                                              
024500     DISPLAY "INVENTORY-MAINT STARTING RUN - " WS-TODAY-FULL-YEAR.        
024600     PERFORM 300-READ-NEXT-CONTROL-ENTRY.                                 
024700*****************************************************************         
024800*    200-PROCESS-ONE-INVENTORY - ONE PASS OF THE OLD OPERATOR             
024900*    START MENU: LOAD, CREATE, OR QUIT.                                   
025000*****************************************************************         
025100 200-PROCESS-ONE-INVENTORY.                                               
025200     EVALUATE TRUE                                                        
025300         WHEN TXN-START-LOAD                                              
025400             PERFORM 300-LOAD-INVENTORY                                   
025500             IF LOAD-OK                                                   
025600                 PERFORM 300-RUN-TRANSACTIONS                             
025700                 PERFORM 300-SAVE-INVENTORY                               
025800             ELSE                                                         
025900                 DISPLAY "INVENTORY NOT FOUND - SKIPPED: "                
026000                     WS-INV-NAME                                          
026100             END-IF                                                       
026200         WHEN TXN-START-CREATE                                            
026300             PERFORM 300-CREATE-INVENTORY                                 
026400             PERFORM 300-RUN-TRANSACTIONS                                 
026500             PERFORM 300-SAVE-INVENTORY                                   
026600         WHEN TXN-START-QUIT                                              
026700             SET RUN-DONE TO TRUE                                         
026800         WHEN OTHER                                                       
026900             DISPLAY "INVALID START CHOICE IGNORED: "                     
027000                 WS-CONTROL-CHOICE-DIG                                    
027100     END-EVALUATE.                                                        
027200     IF NOT RUN-DONE                                                      
027300         PERFORM 300-READ-NEXT-CONTROL-ENTRY                              
027400     END-IF.                                                              
027500*****************************************************************         
027600*    200-TERMINATE-INVENTORY-RUN - CLOSE UP SHOP.                         
027700*****************************************************************         
027800 200-TERMINATE-INVENTORY-RUN.                                             
027900     CLOSE TRANS-FILE-IN.                                                 
028000     CLOSE INVENT-FILE-IN.                                                
028100     CLOSE INVENT-FILE-OUT.                                               
028200     DISPLAY "INVENTORY-MAINT RUN COMPLETE".                              
028300*****************************************************************         
028400*    300-LOAD-INVENTORY - READS ONE HEADER AND ITS ITEM ROWS              
028500*    FROM INVIN.  HEADER AT-END MEANS NO SUCH INVENTORY.                  
028600*****************************************************************         
028700 300-LOAD-INVENTORY.                                                      
028800     MOVE "N" TO WS-LOAD-FAILED-SW.                                       
028900     PERFORM 400-INITIALIZE-ITEM-TABLE.                                   
029000     READ INVENT-FILE-IN                                                  
029100         AT END                                                           
029200             SET LOAD-FAILED TO TRUE                                      
029300     END-READ.                                                            
029400     IF NOT LOAD-FAILED                                                   
029500         MOVE ITEM-RECORD-IN (1:40) TO IH-INV-NAME                        
029600         MOVE ITEM-RECORD-IN (41:5) TO IH-ITEM-COUNT                      
029700         MOVE IH-INV-NAME TO WS-INV-NAME                                  
029800         MOVE ZERO TO WS-ITM-SUB                                          
029900         PERFORM 340-LOAD-ONE-ITEM-ROW                                    
030000             IH-ITEM-COUNT TIMES                                          
030100     END-IF.                                                              
030200 340-LOAD-ONE-ITEM-ROW.                                                   
030300     ADD 1 TO WS-ITM-SUB.                                                 
030400     READ INVENT-FILE-IN                                                  
030500         AT END                                                           
030600             SET LOAD-FAILED TO TRUE                                      
030700     END-READ.                                                            
030800     IF NOT LOAD-FAILED                                                   
030900         MOVE ITM-INFO TO ITM-TABLE-INFO (WS-ITM-SUB)                     
031000         MOVE ITM-QUANTITY TO ITM-TABLE-QUANTITY (WS-ITM-SUB)             
031100         SET ITM-SLOT-USED (WS-ITM-SUB) TO TRUE                           
031200     END-IF.                                                              
031300*****************************************************************         
031400*    300-CREATE-INVENTORY - FRESH, EMPTY INVENTORY.                       
031500*****************************************************************         
031600 300-CREATE-INVENTORY.                                                    
031700     PERFORM 400-INITIALIZE-ITEM-TABLE.                                   
031800     MOVE TXN-ITEM-INFO TO WS-INV-NAME.                                   
031900     MOVE "N" TO WS-LOAD-FAILED-SW.                                       
032000*****************************************************************         
032100*    300-RUN-TRANSACTIONS - APPLIES OPCODES 1-10 UNTIL THE                
032200*    EXIT-AND-SAVE TRANSACTION OR END OF TRANIN.                          
032300*****************************************************************         
032400 300-RUN-TRANSACTIONS.                                                    
032500     MOVE "N" TO WS-EXIT-INNER-SW.                                        
032600     PERFORM 310-RUN-ONE-TRANSACTION                                      
032700         UNTIL EXIT-INNER-LOOP OR TRANS-EOF.                              
032800 310-RUN-ONE-TRANSACTION.                                                 
032900     READ TRANS-FILE-IN                                                   
033000         AT END                                                           
033100             SET TRANS-EOF TO TRUE                                        
033200     END-READ.                                                            
033300     IF NOT TRANS-EOF                                                     
033400         PERFORM 400-DISPATCH-TRANSACTION                                 
033500     END-IF.                                                              
033600*****************************************************************         
033700*    400-DISPATCH-TRANSACTION - ONE OPCODE, ONE PARAGRAPH.                
033800*    1990-11-05 T.OKAFOR ADDED OPCODES 5 AND 6 BELOW.                     
033900*****************************************************************         
034000 400-DISPATCH-TRANSACTION.                                                
034100     EVALUATE TRUE                                                        
034200         WHEN TXN-ADD-NEW-ITEM                                            
034300             PERFORM 500-ADD-NEW-ITEM                                     
034400                 THRU 500-ADD-NEW-ITEM-EXIT                               
034500         WHEN TXN-ADD-QUANTITY                                            
034600             PERFORM 500-ADD-QUANTITY                                     
034700         WHEN TXN-REMOVE-QUANTITY                                         
034800             PERFORM 500-REMOVE-QUANTITY                                  
034900         WHEN TXN-REMOVE-ITEM                                             
035000             PERFORM 500-REMOVE-ITEM                                      
035100         WHEN TXN-RESET-ITEM                                              
035200             PERFORM 500-RESET-ITEM                                       
035300         WHEN TXN-RESET-ALL                                               
035400             PERFORM 500-RESET-ALL                                        
035500         WHEN TXN-CLEAR-INVENTORY                                         
035600             PERFORM 500-CLEAR-INVENTORY                                  
035700         WHEN TXN-DISPLAY-ALL                                             
035800             PERFORM 500-DISPLAY-ALL                                      
035900         WHEN TXN-SEARCH-ITEM                                             
036000             PERFORM 500-SEARCH-ITEM                                      
036100         WHEN TXN-EXIT-AND-SAVE                                           
036200             SET EXIT-INNER-LOOP TO TRUE                                  
036300         WHEN OTHER                                                       
036400             DISPLAY "UNKNOWN TRANSACTION OPCODE: "                       
036500                 TXN-OPCODE                                               
036600     END-EVALUATE.                                                        
036700*****************************************************************         
036800*    500-ADD-NEW-ITEM - OPCODE 01.  1991-02-20 T.OKAFOR A                 
036900*    DUPLICATE KEY NOW INCREMENTS THE EXISTING ROW BY ONE                 
037000*    INSTEAD OF BEING TURNED AWAY - REQ IT-0081.  THE QUANTITY    IT-0081 
037100*    ON THE INCOMING TRANSACTION IS IGNORED WHEN THE KEY IS               
037200*    ALREADY ON FILE - ONLY A FRESH ITEM USES IT.  2003-08-19             
037300*    P.ANSELMO SPLIT THE TWO BRANCHES INTO THEIR OWN PARAGRAPHS           
037400*    SO THE DUPLICATE-KEY PATH COULD BE TRACED ON A STRUCTURE             
037500*    CHART SEPARATELY FROM THE FRESH-ITEM PATH - REQ IT-0162.     IT-0162 
037600*****************************************************************         
037700 500-ADD-NEW-ITEM.                                                        
037800     PERFORM 600-FIND-ITEM-BY-KEY.                                        
037900     IF ITEM-WAS-FOUND                                                    
038000         GO TO 500-ADD-DUPLICATE-KEY                                      
038100     END-IF.                                                              
038200     MOVE "1" TO LS-OPERATION-CODE.                                       
038300     MOVE ZERO TO LS-CURRENT-QUANTITY.                                    
038400     MOVE TXN-QUANTITY TO LS-TRANS-QUANTITY.                              
038500     CALL "ITEM-QTY-CHECK" USING LS-ITEM-QTY-CHECK-AREA.                  
038600     IF LS-UPDATE-ACCEPTED                                                
038700         PERFORM 600-INSERT-NEW-ITEM                                      
038800     ELSE                                                                 
038900         DISPLAY "REJECTED - NEGATIVE QUANTITY: "                         
039000             TXN-ITEM-INFO (1:20)                                         
039100     END-IF.                                                              
039200     GO TO 500-ADD-NEW-ITEM-EXIT.                                         
039300*****************************************************************         
039400*    500-ADD-DUPLICATE-KEY - THE KEY WAS ALREADY ON FILE, SO              
039500*    THE TRANSACTION JUST BUMPS THE EXISTING ROW BY ONE -                 
039600*    REQ IT-0081.  REACHED ONLY BY THE GO TO ABOVE.               IT-0081 
039700*****************************************************************         
039800 500-ADD-DUPLICATE-KEY.                                                   
039900     MOVE "2" TO LS-OPERATION-CODE.                                       
040000     MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)                                 
040100         TO LS-CURRENT-QUANTITY.                                          
040200     MOVE 1 TO LS-TRANS-QUANTITY.                                         
040300     CALL "ITEM-QTY-CHECK" USING LS-ITEM-QTY-CHECK-AREA.                  
040400     IF LS-UPDATE-ACCEPTED                                                
040500         MOVE LS-NEW-QUANTITY                                             
040600             TO ITM-TABLE-QUANTITY (WS-ITM-SUB)                           
040700     ELSE                                                                 
040800         DISPLAY "REJECTED - QUANTITY OVERFLOW: "                         
040900             TXN-ITEM-INFO (1:20)                                         
041000     END-IF.                                                              
041100 500-ADD-NEW-ITEM-EXIT.                                                   
041200     EXIT.                                                                
041300*****************************************************************         
041400*    500-ADD-QUANTITY - OPCODE 02.                                        
041500*****************************************************************         
041600 500-ADD-QUANTITY.                                                        
041700     PERFORM 600-FIND-ITEM-BY-KEY.                                        
041800     IF ITEM-WAS-FOUND                                                    
041900         MOVE "2" TO LS-OPERATION-CODE                                    
042000         MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)                             
042100             TO LS-CURRENT-QUANTITY                                       
042200         MOVE TXN-QUANTITY TO LS-TRANS-QUANTITY                           
042300         CALL "ITEM-QTY-CHECK" USING LS-ITEM-QTY-CHECK-AREA               
042400         IF LS-UPDATE-ACCEPTED                                            
042500             MOVE LS-NEW-QUANTITY                                         
042600                 TO ITM-TABLE-QUANTITY (WS-ITM-SUB)                       
042700         ELSE                                                             
042800             DISPLAY "REJECTED - QUANTITY OVERFLOW: "                     
042900                 TXN-ITEM-INFO (1:20)                                     
043000         END-IF                                                           
043100     ELSE                                                                 
043200         DISPLAY "Item could not be found in the inventory."              
043300     END-IF.                                                              
043400*****************************************************************         
043500*    500-REMOVE-QUANTITY - OPCODE 03.  NEVER LETS AN ITEM GO              
043600*    NEGATIVE - SEE ITEM-QTY-CHECK.                                       
043700*****************************************************************         
043800 500-REMOVE-QUANTITY.                                                     
043900     PERFORM 600-FIND-ITEM-BY-KEY.                                        
044000     IF ITEM-WAS-FOUND                                                    
044100         MOVE "3" TO LS-OPERATION-CODE                                    
044200         MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)                             
044300             TO LS-CURRENT-QUANTITY                                       
044400         MOVE TXN-QUANTITY TO LS-TRANS-QUANTITY                           
044500         CALL "ITEM-QTY-CHECK" USING LS-ITEM-QTY-CHECK-AREA               
044600         IF LS-UPDATE-ACCEPTED                                            
044700             MOVE LS-NEW-QUANTITY                                         
044800                 TO ITM-TABLE-QUANTITY (WS-ITM-SUB)                       
044900         ELSE                                                             
045000             DISPLAY "REJECTED - INSUFFICIENT QUANTITY: "                 
045100                 TXN-ITEM-INFO (1:20)                                     
045200         END-IF                                                           
045300     ELSE                                                                 
045400         DISPLAY "Item could not be found in the inventory."              
045500     END-IF.                                                              
045600*****************************************************************         
045700*    500-REMOVE-ITEM - OPCODE 04, DROPS AN ITEM ENTIRELY.                 
045800*****************************************************************         
045900 500-REMOVE-ITEM.                                                         
046000     PERFORM 600-FIND-ITEM-BY-KEY.                                        
046100     IF ITEM-WAS-FOUND                                                    
046200         SET ITM-SLOT-FREE (WS-ITM-SUB) TO TRUE                           
046300         MOVE SPACES TO ITM-TABLE-INFO (WS-ITM-SUB)                       
046400         MOVE ZERO TO ITM-TABLE-QUANTITY (WS-ITM-SUB)                     
046500     ELSE                                                                 
046600         DISPLAY "Item could not be found in the inventory."              
046700     END-IF.                                                              
046800*****************************************************************         
046900*    500-RESET-ITEM - OPCODE 05.  ZEROING IS ALWAYS LEGAL SO              
047000*    THIS NEVER NEEDS ITEM-QTY-CHECK.  1990-11-05 T.OKAFOR.               
047100*****************************************************************         
047200 500-RESET-ITEM.                                                          
047300     PERFORM 600-FIND-ITEM-BY-KEY.                                        
047400     IF ITEM-WAS-FOUND                                                    
047500         MOVE ZERO TO ITM-TABLE-QUANTITY (WS-ITM-SUB)                     
047600     ELSE                                                                 
047700         DISPLAY "Item could not be found in the inventory."              
047800     END-IF.                                                              
047900*****************************************************************         
048000*    500-RESET-ALL - OPCODE 06, ZEROES EVERY LIVE ITEM.                   
048100*****************************************************************         
048200 500-RESET-ALL.                                                           
048300     PERFORM 510-RESET-ONE-QUANTITY                                       
048400         VARYING WS-ITM-SUB FROM 1 BY 1                                   
048500         UNTIL WS-ITM-SUB > 200.                                          
048600 510-RESET-ONE-QUANTITY.                                                  
048700     IF ITM-SLOT-USED (WS-ITM-SUB)                                        
048800         MOVE ZERO TO ITM-TABLE-QUANTITY (WS-ITM-SUB)                     
048900     END-IF.                                                              
049000*****************************************************************         
049100*    500-CLEAR-INVENTORY - OPCODE 07, EMPTIES THE TABLE.                  
049200*****************************************************************         
049300 500-CLEAR-INVENTORY.                                                     
049400     PERFORM 400-INITIALIZE-ITEM-TABLE.                                   
049500*****************************************************************         
049600*    500-DISPLAY-ALL - OPCODE 08, HANDS THE TABLE OFF TO THE              
049700*    LISTING SUBPROGRAM FOR THE INVENTORY REPORT.                         
049800*****************************************************************         
049900 500-DISPLAY-ALL.                                                         
050000     MOVE WS-INV-NAME TO LS-LISTING-NAME.                                 
050100     MOVE ZERO TO LS-LISTING-COUNT.                                       
050200     PERFORM 520-COPY-ONE-LISTING-ROW                                     
050300         VARYING WS-ITM-SUB FROM 1 BY 1                                   
050400         UNTIL WS-ITM-SUB > 200.                                          
050500     CALL "INVENTORY-LISTING" USING LS-LISTING-NAME                       
050600         LS-LISTING-COUNT LS-LISTING-TABLE.                               
050700 520-COPY-ONE-LISTING-ROW.                                                
050800     MOVE ITM-SLOT-STATUS (WS-ITM-SUB)                                    
050900         TO LS-LISTING-STATUS (WS-ITM-SUB).                               
051000     MOVE ITM-TABLE-INFO (WS-ITM-SUB)                                     
051100         TO LS-LISTING-INFO (WS-ITM-SUB).                                 
051200     MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)                                 
051300         TO LS-LISTING-QUANTITY (WS-ITM-SUB).                             
051400     IF ITM-SLOT-USED (WS-ITM-SUB)                                        
051500         ADD 1 TO LS-LISTING-COUNT                                        
051600     END-IF.                                                              
051700*****************************************************************         
051800*    500-SEARCH-ITEM - OPCODE 09.                                         
051900*****************************************************************         
052000 500-SEARCH-ITEM.                                                         
052100     PERFORM 600-FIND-ITEM-BY-KEY.                                        
052200     IF ITEM-WAS-FOUND                                                    
052300         MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)                             
052400             TO WS-DISPLAY-QTY-RAW                                        
052500         DISPLAY "Item found: "                                           
052600         DISPLAY "Item info:  " ITM-TABLE-INFO (WS-ITM-SUB)               
052700         DISPLAY "Quantity:  " WS-DISPLAY-QTY-ED                          
052800     ELSE                                                                 
052900         DISPLAY "Item could not be found in the inventory."              
053000     END-IF.                                                              
053100*****************************************************************         
053200*    600-FIND-ITEM-BY-KEY - CASE-INSENSITIVE LINEAR SCAN OF               
053300*    THE ITEM TABLE, SHARED BY OPCODES 1-5 AND 9.  1996-07-30             
053400*    M.DELACRUZ - REQ IT-0140.                                    IT-0140 
053500*****************************************************************         
053600 600-FIND-ITEM-BY-KEY.                                                    
053700     MOVE "N" TO WS-ITEM-FOUND-SW.                                        
053800     MOVE ZERO TO WS-FOUND-SUB.                                           
053900     MOVE TXN-ITEM-INFO TO WS-KEY-TARGET.                                 
054000     PERFORM 700-UPPERCASE-KEY-TARGET.                                    
054100     PERFORM 610-CHECK-ONE-SLOT                                           
054200         VARYING WS-ITM-SUB FROM 1 BY 1                                   
054300         UNTIL WS-ITM-SUB > 200 OR ITEM-WAS-FOUND.                        
054400     MOVE WS-FOUND-SUB TO WS-ITM-SUB.                                     
054500 610-CHECK-ONE-SLOT.                                                      
054600     IF ITM-SLOT-USED (WS-ITM-SUB)                                        
054700         MOVE ITM-TABLE-INFO (WS-ITM-SUB) TO WS-KEY-COMPARE               
054800         PERFORM 700-UPPERCASE-KEY-COMPARE                                
054900         IF WS-KEY-TARGET = WS-KEY-COMPARE                                
055000             SET ITEM-WAS-FOUND TO TRUE                                   
055100             MOVE WS-ITM-SUB TO WS-FOUND-SUB                              
055200         END-IF                                                           
055300     END-IF.                                                              
055400*****************************************************************         
055500*    600-INSERT-NEW-ITEM - FIRST FREE SLOT TAKES THE NEW ITEM.            
055600*    A FULL TABLE IS A CONDITION THE OLD ONLINE SYSTEM NEVER              
055700*    HAD TO WORRY ABOUT - THERE WAS NO FIXED-SIZE TABLE.                  
055800*****************************************************************         
055900 600-INSERT-NEW-ITEM.                                                     
056000     MOVE "N" TO WS-SLOT-FOUND-SW.                                        
056100     MOVE ZERO TO WS-FOUND-SUB.                                           
056200     PERFORM 620-CHECK-ONE-FREE-SLOT                                      
056300         VARYING WS-ITM-SUB FROM 1 BY 1                                   
056400         UNTIL WS-ITM-SUB > 200 OR SLOT-WAS-FOUND.                        
056500     IF SLOT-WAS-FOUND                                                    
056600         MOVE WS-FOUND-SUB TO WS-ITM-SUB                                  
056700         MOVE TXN-ITEM-INFO TO ITM-TABLE-INFO (WS-ITM-SUB)                
056800         MOVE TXN-QUANTITY TO ITM-TABLE-QUANTITY (WS-ITM-SUB)             
056900         SET ITM-SLOT-USED (WS-ITM-SUB) TO TRUE                           
057000     ELSE                                                                 
057100         DISPLAY "TABLE FULL - CANNOT ADD ITEM: "                         
057200             TXN-ITEM-INFO (1:20)                                         
057300     END-IF.                                                              
057400 620-CHECK-ONE-FREE-SLOT.                                                 
057500     IF ITM-SLOT-FREE (WS-ITM-SUB)                                        
057600         SET SLOT-WAS-FOUND TO TRUE                                       
057700         MOVE WS-ITM-SUB TO WS-FOUND-SUB                                  
057800     END-IF.                                                              
057900*****************************************************************         
058000*    700- PARAGRAPHS - CASE FOLDING BY TABLE LOOKUP, NO                   
058100*    UPPER-CASE FUNCTION AVAILABLE ON THIS COMPILER.                      
058200*****************************************************************         
058300 700-UPPERCASE-KEY-TARGET.                                                
058400     INSPECT WS-KEY-TARGET                                                
058500         CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.                     
058600 700-UPPERCASE-KEY-COMPARE.                                               
058700     INSPECT WS-KEY-COMPARE                                               
058800         CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.                     
058900*****************************************************************         
059000*    400-INITIALIZE-ITEM-TABLE - CLEARS EVERY SLOT.                       
059100*****************************************************************         
059200 400-INITIALIZE-ITEM-TABLE.                                               
059300     PERFORM 410-RESET-ONE-SLOT                                           
059400         VARYING WS-ITM-SUB FROM 1 BY 1                                   
059500         UNTIL WS-ITM-SUB > 200.                                          
059600 410-RESET-ONE-SLOT.                                                      
059700     SET ITM-SLOT-FREE (WS-ITM-SUB) TO TRUE.                              
059800     MOVE SPACES TO ITM-TABLE-INFO (WS-ITM-SUB).                          
059900     MOVE ZERO TO ITM-TABLE-QUANTITY (WS-ITM-SUB).                        
060000*****************************************************************         
060100*    300-SAVE-INVENTORY - ONE HEADER PLUS ONE ROW PER LIVE                
060200*    ITEM, WRITTEN ONCE.  1988-09-14 R.HUANG - THIS REPLACED              
060300*    A SAVE-ON-LOAD-AND-SAVE-ON-EXIT PAIR THAT DOUBLE-WROTE               
060400*    EVERY INVENTORY - REQ IT-0058.                               IT-0058 
060500*****************************************************************         
060600 300-SAVE-INVENTORY.                                                      
060700     MOVE ZERO TO WS-SAVE-COUNT.                                          
060800     PERFORM 350-COUNT-ONE-SLOT                                           
060900         VARYING WS-ITM-SUB FROM 1 BY 1                                   
061000         UNTIL WS-ITM-SUB > 200.                                          
061100     MOVE WS-INV-NAME TO IH-INV-NAME.                                     
061200     MOVE WS-SAVE-COUNT TO IH-ITEM-COUNT.                                 
061300     MOVE SPACES TO ITEM-RECORD-OUT.                                      
061400     MOVE IH-INV-NAME TO ITEM-RECORD-OUT (1:40).                          
061500     MOVE IH-ITEM-COUNT TO ITEM-RECORD-OUT (41:5).                        
061600     WRITE ITEM-RECORD-OUT.                                               
061700     PERFORM 360-SAVE-ONE-ITEM-ROW                                        
061800         VARYING WS-ITM-SUB FROM 1 BY 1                                   
061900         UNTIL WS-ITM-SUB > 200.                                          
062000 350-COUNT-ONE-SLOT.                                                      
062100     IF ITM-SLOT-USED (WS-ITM-SUB)                                        
062200         ADD 1 TO WS-SAVE-COUNT                                           
062300     END-IF.                                                              
062400 360-SAVE-ONE-ITEM-ROW.                                                   
062500     IF ITM-SLOT-USED (WS-ITM-SUB)                                        
062600         MOVE ITM-TABLE-INFO (WS-ITM-SUB) TO OUT-ITM-INFO                 
062700         MOVE ITM-TABLE-QUANTITY (WS-ITM-SUB)                             
062800             TO OUT-ITM-QUANTITY                                          
062900         WRITE ITEM-RECORD-OUT                                            
063000     END-IF.                                                              
063100*****************************************************************         
063200*    300-READ-NEXT-CONTROL-ENTRY - READS THE NEXT OPCODE 00               
063300*    ENTRY THAT DRIVES THE OUTER LOOP.  END OF TRANIN HERE                
063400*    MEANS THE RUN IS OVER, SAME AS AN EXPLICIT QUIT.                     
063500*****************************************************************         
063600 300-READ-NEXT-CONTROL-ENTRY.                                             
063700     READ TRANS-FILE-IN                                                   
063800         AT END                                                           
063900             SET RUN-DONE TO TRUE                                         
064000             MOVE 3 TO TXN-QUANTITY                                       
064100     END-READ.                                                            
064200     IF NOT RUN-DONE AND NOT TXN-BEGIN-INVENTORY                          
064300         DISPLAY "WARNING - CONTROL STREAM OUT OF SYNC: "                 
064400             TXN-OPCODE                                                   
064500     END-IF.                                                              
064600     MOVE TXN-QUANTITY TO WS-CONTROL-QTY-RAW.                             
