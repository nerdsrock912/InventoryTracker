000100*****************************************************************         
000200* INVENTHDR.CPY                                                           
000300*                                                                         
000400*    Working-storage layout of one INVENTORY-HEADER segment.              
000500*    One of these precedes every item segment on INVIN and                
000600*    INVOUT -- it is what tells INVENTORY-MAINT how many                  
000700*    ITEM-RECORD lines make up the inventory that follows (a              
000800*    flat line-sequential file carries no other way to mark the           
000900*    end of a variable-length item list).  ONLY IH-INV-NAME AND           
001000*    IH-ITEM-COUNT EVER CROSS THE WIRE -- INVENTORY-MAINT MOVES           
001100*    THOSE TWO BY REFERENCE MODIFICATION AGAINST THE SHARED               
001200*    48-BYTE ITEM-RECORD BUFFER (SEE 300-LOAD-INVENTORY AND               
001300*    300-SAVE-INVENTORY).  EVERYTHING FROM IH-HEADER-VERSION ON           
001400*    IS CARRIED IN THIS WORKING-STORAGE COPY ONLY, THE SAME WAY           
001500*    THE SHOP'S OLDER MASTER-HEADER CARD LAYOUTS CARRIED FIELDS           
001600*    NO CURRENT PROGRAM TOUCHED -- KEPT HERE IN CASE A FUTURE             
001700*    PROGRAM NEEDS THEM.                                                  
001800*****************************************************************         
001900*    CHANGE LOG                                                           
002000*    ---------------------------------------------------------            
002100*    1988-04-11  R.HUANG     ORIGINAL LAYOUT - REQ IT-0041        IT-0041 
002200*    1988-05-02  R.HUANG     ADDED IH-ITEM-COUNT, SEGMENTS WERE           
002300*                            RUNNING TOGETHER ON RELOAD - IT-0046 IT-0046 
002400*    1994-02-08  T.OKAFOR    PADDED TO 48 BYTES TO MATCH THE              
002500*                            ITEM-RECORD LINE WIDTH, REQ IT-0103  IT-0103 
002600*    1999-01-14  M.DELACRUZ  Y2K REVIEW - NO DATE FIELDS ON               
002700*                            THIS LAYOUT, NO CHANGE REQUIRED              
002800*    2001-03-09  M.DELACRUZ  Y2K RETROSPECTIVE - LAYOUT CARRIES           
002900*                            NO DATE FIELDS, CONFIRMED AGAIN              
003000*                            CLOSING OUT AUDIT REQ IT-0151        IT-0151 
003100*    2006-10-02  P.ANSELMO   CARRIED THE OLD MASTER-HEADER CARD           
003200*                            FIELDS BELOW IH-ITEM-COUNT FORWARD           
003300*                            INTO THIS COPYBOOK INSTEAD OF THE            
003400*                            STRAY NOTES FILE THEY USED TO LIVE           
003500*                            IN - NONE OF THEM CROSS THE WIRE,            
003600*                            REQ IT-0171                          IT-0171 
003700*****************************************************************         
003800    05  IH-INV-NAME                 PIC X(40).                            
003900    05  IH-ITEM-COUNT               PIC 9(05).                            
004000    05  FILLER                      PIC X(03).                            
004100*****************************************************************         
004200*    THE FIELDS BELOW NEVER TRAVEL TO INVIN/INVOUT.  CARRIED              
004300*    FORWARD FROM THE SHOP'S OLDER MASTER-HEADER CARD LAYOUT FOR          
004400*    THE ITEM-TRACKING CONVERSION PROJECT - REQ IT-0171.          IT-0171 
004500*****************************************************************         
004600    05  IH-HEADER-VERSION           PIC X(02) VALUE "02".                 
004700        88  IH-VERSION-ORIGINAL             VALUE "01".                   
004800        88  IH-VERSION-CURRENT              VALUE "02".                   
004900    05  IH-LAST-MAINT-DATE          PIC 9(06) VALUE ZERO.                 
005000    05  IH-LAST-MAINT-RUN-ID        PIC X(04) VALUE SPACES.               
005100    05  IH-LAST-MAINT-INITIALS      PIC X(04) VALUE SPACES.               
005200    05  IH-RESERVED-WAREHOUSE-CD    PIC X(04) VALUE SPACES.               
005300    05  IH-RESERVED-DIVISION-CD     PIC X(02) VALUE SPACES.               
005400    05  IH-RESERVED-REGION-CD       PIC X(02) VALUE SPACES.               
005500    05  IH-RESERVED-AUDIT-SW        PIC X(01) VALUE "N".                  
005600        88  IH-AUDIT-FLAGGED                 VALUE "Y".                   
005700        88  IH-AUDIT-NOT-FLAGGED              VALUE "N".                  
005800    05  IH-RESERVED-FOR-FUTURE-USE-1 PIC X(10) VALUE SPACES.              
005900    05  IH-RESERVED-FOR-FUTURE-USE-2 PIC X(10) VALUE SPACES.              
006000    05  FILLER                      PIC X(08) VALUE SPACES.               
